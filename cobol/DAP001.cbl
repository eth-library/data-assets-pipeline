000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAP001.
000300 AUTHOR.  H. Meier.
000400 INSTALLATION.   ETH Library - Data Archive Systems Group.
000500 DATE-WRITTEN.   11 03 1991.
000600 DATE-COMPILED.
000700 SECURITY.       ETH Library internal use only.
000800*****************************************************************
000900*
001000* DAP - Data Archive Pipeline - Ingest Batch
001100*
001200* Driver for the nightly SIP ingest run.  Reads the ingest
001300* control file (one metadata file name per line, standing in
001400* for a directory scan), dedups by run key, and CALLs DAP002
001500* once per undeduped name to build the SIP.  For every SIP
001600* built it collects and aggregates the IE/Representation/
001700* File/Fixity tables DAP002 hands back and writes the ingest
001800* report; one control-totals trailer closes out the whole run.
001900* Owns all file I/O for the run -- DAP002 and DAP003 only
002000* report warnings upward, they never touch a file themselves.
002100*
002200* Date       By    Request     Description
002300*-----------------------------------------------------------------
002400* 11/03/91   HM    LIB-0040    Original coding.                   DAP0C001
002500* 02/09/91   HM    LIB-0058    Significant properties no          DAP0C002
002600*                              longer treated as an error;        DAP0C003
002700*                              see DAP002/DAP003 history.         DAP0C004
002800* 08/04/92   RST   LIB-0071    Multi-file merge moved into        DAP0C005
002900*                              DAP002 (Unit 2); this driver       DAP0C006
003000*                              still calls it once per line       DAP0C007
003100*                              of the control file.               DAP0C008
003200* 19/11/93   RST   LIB-0133    Dropped-representation count       DAP0C009
003300*                              now shown on trailer line.         DAP0C010
003400* 23/05/95   RST   LIB-0190    DAP002/DAP003 no longer write      DAP0C011
003500*                              the log file directly -- this      DAP0C012
003600*                              program now owns ERROR-LOG-        DAP0C013
003700*                              FILE and relays their warnings.    DAP0C014
003800* 11/12/98   JW    LIB-0266    Y2K: run date now taken as         DAP0C015
003900*                              4-digit year for the header        DAP0C016
004000*                              line; ACCEPT FROM DATE still       DAP0C017
004100*                              returns a 2-digit year so we       DAP0C018
004200*                              window it at 1950-2049.            DAP0C019
004300* 17/08/02   KF    LIB-0340    Processed-keys table widened       DAP0C020
004400*                              from 25 to 50 entries.             DAP0C021
004500* 09/10/11   MB    LIB-0455    Dublin Core aggregate lists        DAP0C022
004600*                              widened for larger runs.           DAP0C023
004700* 14/05/13   SK    LIB-0481    Sect. 6 file header line was       DAP0C024
004800*                              stamping a literal caption         DAP0C025
004900*                              over FH-LABEL instead of the       DAP0C026
005000*                              file's own label -- now moves      DAP0C027
005100*                              FL-LABEL there as designed.        DAP0C028
005200*-----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT INGEST-CONTROL-FILE ASSIGN TO CF-FILE-NAME
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS CF-FILE-STATUS.
006500     SELECT INGEST-REPORT-FILE  ASSIGN TO RP-FILE-NAME
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS RP-FILE-STATUS.
006800     SELECT ERROR-LOG-FILE      ASSIGN TO LG-FILE-NAME
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS LG-FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  INGEST-CONTROL-FILE
007600     RECORD CONTAINS 80 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 01  CF-CONTROL-RECORD.
007900     05  CF-FILE-NAME-IN        PIC  X(40).
008000     05  FILLER                 PIC  X(40).
008100
008200 FD  INGEST-REPORT-FILE
008300     RECORD CONTAINS 132 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500 COPY DAPRPT.
008600
008700 FD  ERROR-LOG-FILE
008800     RECORD CONTAINS 132 CHARACTERS
008900     LABEL RECORDS ARE STANDARD.
009000 01  ERROR-LOG-LINE             PIC  X(132).
009100
009200 WORKING-STORAGE SECTION.
009300
009400*****************************************************************
009500** Control-file and report/log file control areas.
009600*****************************************************************
009700 01  CF-CONTROL-AREA.
009800     05  CF-FILE-STATUS         PIC  X(02).
009900     05  CF-EOF-SWITCH          PIC  X(01) VALUE 'N'.
010000         88  CF-END-OF-FILE             VALUE 'Y'.
010100     05  CF-LINES-READ          PIC  9(04) COMP VALUE ZERO.
010200     05  FILLER                 PIC  X(01).
010300
010400 01  CF-FILE-NAME               PIC  X(08) VALUE 'CTLIN'.
010500 01  RP-FILE-NAME               PIC  X(08) VALUE 'RPTOUT'.
010600 01  RP-FILE-STATUS             PIC  X(02).
010700 01  LG-FILE-NAME               PIC  X(08) VALUE 'ERRLOG'.
010800 01  LG-FILE-STATUS             PIC  X(02).
010900
011000*****************************************************************
011100** Shared with DAPERRH.cpy -- the copybook writes to these
011200** three names, we just PERFORM its paragraphs (see 9700-
011300** series below, folded in from the old HANDLE suite).
011400*****************************************************************
011500 01  WARNING-COUNT              PIC  9(04) COMP VALUE ZERO.
011600 01  SKIPPED-COUNT              PIC  9(04) COMP VALUE ZERO.
011700 01  WARNING-TEXT               PIC  X(100).
011800
011900*****************************************************************
012000** Run-date work area for the report header (rule says no
012100** XML parsing, no money -- just the one date edit we need).
012200*****************************************************************
012300 01  WK-TODAY-AREA.
012400     05  WK-TODAY-YYMMDD        PIC  9(06).
012500     05  WK-TODAY-YY REDEFINES
012600         WK-TODAY-YYMMDD        PIC  9(02).
012700 01  WK-RUN-DATE-EDIT           PIC  X(10).
012800 01  WK-CENTURY-WORK            PIC  9(02) COMP VALUE ZERO.
012900
013000*****************************************************************
013100** Processed-run-key table for the driver's dedup check
013200** (rule 18).  Key is 'xml_file_' plus the control-file
013300** entry, trimmed.
013400*****************************************************************
013500 01  PK-COUNT                   PIC  9(04) COMP VALUE ZERO.
013600 01  PK-CURRENT-KEY             PIC  X(50).
013700 01  PK-DUP-SWITCH              PIC  X(01) VALUE 'N'.
013800     88  PK-DUPLICATE-FOUND             VALUE 'Y'.
013900 01  PK-SCAN-IX                 PIC  9(02) COMP.
014000 01  PK-KEY-TABLE.
014100     05  PK-KEY-ENTRY OCCURS 50 TIMES   PIC X(50).
014200
014300*****************************************************************
014400** Run-wide control totals for the trailer (REPORTS sect. 7).
014500*****************************************************************
014600 01  TOTAL-SIP-COUNT            PIC  9(04) COMP VALUE ZERO.
014700 01  TOTAL-IE-COUNT             PIC  9(04) COMP VALUE ZERO.
014800 01  TOTAL-REP-COUNT            PIC  9(04) COMP VALUE ZERO.
014900 01  TOTAL-FILE-COUNT           PIC  9(04) COMP VALUE ZERO.
015000 01  TOTAL-FIXITY-COUNT         PIC  9(04) COMP VALUE ZERO.
015100* -- run-wide accepted-file byte total, relayed up from DAP002 --
015200 01  TOTAL-BYTES-ABS            PIC S9(15) COMP-3 VALUE ZEROES.
015300
015400*****************************************************************
015500** Per-SIP counters, reset for each control-file line, used
015600** for the count header of each report section before being
015700** folded into the run-wide totals above.
015800*****************************************************************
015900 01  SIP-REP-COUNT              PIC  9(04) COMP VALUE ZERO.
016000 01  SIP-FILE-COUNT             PIC  9(04) COMP VALUE ZERO.
016100 01  SIP-FIXITY-COUNT           PIC  9(04) COMP VALUE ZERO.
016200 01  WK-COUNT-EDIT              PIC  ZZZ9.
016300
016400*****************************************************************
016500** Loop subscripts used while walking the SIP DAP002 hands
016600** back (IE / representation / file / fixity, in that
016700** nesting order) for the collection and report paragraphs.
016800*****************************************************************
016900 01  IE-IX                      PIC  9(02) COMP.
017000 01  RP-IX                      PIC  9(02) COMP.
017100 01  FL-IX                      PIC  9(02) COMP.
017200 01  FX-IX                      PIC  9(02) COMP.
017300 01  T-IX                       PIC  9(02) COMP.
017400 01  WARN-IX                    PIC  9(02) COMP.
017500
017600*****************************************************************
017700** Dublin Core aggregation work area (Unit 5, rules 14-15).
017800** SP-IE-COUNT is 1 for every call we make today (one file
017900** per control-file line) but the loops below are written
018000** to the general rule in case that ever changes.
018100*****************************************************************
018200 01  AGG-TITLE-COUNT            PIC  9(02) COMP VALUE ZERO.
018300 01  AGG-TITLE-ENTRY OCCURS 10 TIMES    PIC X(100).
018400 01  AGG-CREATOR-COUNT          PIC  9(02) COMP VALUE ZERO.
018500 01  AGG-CREATOR-ENTRY OCCURS 30 TIMES  PIC X(100).
018600 01  AGG-TYPE-COUNT             PIC  9(02) COMP VALUE ZERO.
018700 01  AGG-TYPE-ENTRY OCCURS 30 TIMES     PIC X(100).
018800 01  AGG-IDENT-COUNT            PIC  9(02) COMP VALUE ZERO.
018900 01  AGG-IDENT-ENTRY OCCURS 30 TIMES    PIC X(100).
019000 01  AGG-RIGHTS-COUNT           PIC  9(02) COMP VALUE ZERO.
019100 01  AGG-RIGHTS-ENTRY OCCURS 30 TIMES   PIC X(100).
019200
019300 01  RPT-LINE-NUMBER            PIC  9(06) COMP VALUE ZERO.
019400
019500*****************************************************************
019600** Linkage contract with DAP002 (SIP build, Units 2/3).  We
019700** keep our own copy in WORKING-STORAGE since this program
019800** is the mainline, not a CALLed subprogram.
019900*****************************************************************
020000 COPY DAPSIPWA.
020100
020200 PROCEDURE DIVISION.
020300
020400*****************************************************************
020500** Main process (SPEC Unit 1, driver/watcher).
020600*****************************************************************
020700     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
020800     PERFORM 2000-LOAD-CONTROL-FILE  THRU 2000-EXIT.
020900     PERFORM 9000-WRITE-TRAILER      THRU 9000-EXIT.
021000     PERFORM 9900-TERMINATE          THRU 9900-EXIT.
021100     STOP RUN.
021200
021300*****************************************************************
021400** Open the report and log files, write the run header
021500** (REPORTS sect. 1).  Report/log are OUTPUT for the whole
021600** run -- one ingest report per run, not one per SIP.
021700*****************************************************************
021800 1000-INITIALIZE.
021900     OPEN OUTPUT INGEST-REPORT-FILE.
022000     OPEN OUTPUT ERROR-LOG-FILE.
022100     ACCEPT WK-TODAY-YYMMDD     FROM DATE.
022200     IF  WK-TODAY-YY LESS THAN 50
022300         MOVE 20                TO WK-CENTURY-WORK
022400     ELSE
022500         MOVE 19                TO WK-CENTURY-WORK.
022600     PERFORM 1100-EDIT-RUN-DATE THRU 1100-EXIT.
022700     MOVE SPACES                TO DAP-RUN-HEADER-LINE.
022800     MOVE 'DAP INGEST RUN -'    TO RH-PROGRAM-LIT.
022900     MOVE 'DAP001'              TO RH-PROGRAM-NAME.
023000     MOVE WK-RUN-DATE-EDIT      TO RH-RUN-DATE.
023100     MOVE 'INGEST CONTROL FILE' TO RH-CONTROL-FILE.
023200     WRITE DAP-REPORT-LINE-AREA FROM DAP-RUN-HEADER-LINE.
023300
023400 1000-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800** Edit the 2-digit-year ACCEPT FROM DATE result into an
023900** X(10) CCYY-MM-DD display field for the header line.
024000*****************************************************************
024100 1100-EDIT-RUN-DATE.
024200     MOVE SPACES                TO WK-RUN-DATE-EDIT.
024300     STRING WK-CENTURY-WORK             DELIMITED SIZE
024400            WK-TODAY-YYMMDD (1:2)       DELIMITED SIZE
024500            '-'                         DELIMITED SIZE
024600            WK-TODAY-YYMMDD (3:2)       DELIMITED SIZE
024700            '-'                         DELIMITED SIZE
024800            WK-TODAY-YYMMDD (5:2)       DELIMITED SIZE
024900            INTO WK-RUN-DATE-EDIT.
025000
025100 1100-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500** Open the control file; skip message and normal end if it's
025600** missing or empty (rule 19).  Otherwise read every line,
025700** dedup and CALL the SIP builder once per undeduped name.
025800*****************************************************************
025900 2000-LOAD-CONTROL-FILE.
026000     OPEN INPUT INGEST-CONTROL-FILE.
026100     IF  CF-FILE-STATUS NOT EQUAL '00'
026200         PERFORM 2900-CONTROL-FILE-MISSING THRU 2900-EXIT
026300     ELSE
026400         PERFORM 2100-READ-CONTROL-RECORD  THRU 2100-EXIT
026500                 UNTIL CF-END-OF-FILE
026600         CLOSE INGEST-CONTROL-FILE
026700         IF  CF-LINES-READ EQUAL ZERO
026800             PERFORM 2950-NO-FILES-LISTED  THRU 2950-EXIT.
026900
027000 2000-EXIT.
027100     EXIT.
027200
027300 2100-READ-CONTROL-RECORD.
027400     READ INGEST-CONTROL-FILE
027500         AT END
027600         SET CF-END-OF-FILE     TO TRUE.
027700     IF  NOT CF-END-OF-FILE
027800         ADD 1                  TO CF-LINES-READ
027900         PERFORM 3000-PROCESS-FILE-LIST THRU 3000-EXIT.
028000
028100 2100-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500** Rule 19 -- control file missing/unreadable is a skip,
028600** not a hard error; the run still ends normally.
028700*****************************************************************
028800 2900-CONTROL-FILE-MISSING.
028900     MOVE 'ingest control file not found or unreadable'
029000                                TO WARNING-TEXT.
029100     PERFORM 9710-LOG-SKIP      THRU 9710-EXIT.
029200
029300 2900-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700** Rule 19 -- control file present but lists no files.
029800*****************************************************************
029900 2950-NO-FILES-LISTED.
030000     MOVE 'ingest control file contains no file names'
030100                                TO WARNING-TEXT.
030200     PERFORM 9710-LOG-SKIP      THRU 9710-EXIT.
030300
030400 2950-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800** Rule 18 -- build the run key, dedup, and call the SIP
030900** builder for this control-file line if it is new.
031000*****************************************************************
031100 3000-PROCESS-FILE-LIST.
031200     MOVE SPACES                TO PK-CURRENT-KEY.
031300     STRING 'xml_file_'         DELIMITED SIZE
031400            CF-FILE-NAME-IN     DELIMITED BY SPACE
031500            INTO PK-CURRENT-KEY.
031600     PERFORM 3100-CHECK-DUPLICATE THRU 3100-EXIT.
031700     IF  NOT PK-DUPLICATE-FOUND
031800         PERFORM 3200-ADD-PROCESSED-KEY THRU 3200-EXIT
031900         PERFORM 4000-RUN-ONE-SIP       THRU 4000-EXIT.
032000
032100 3000-EXIT.
032200     EXIT.
032300
032400 3100-CHECK-DUPLICATE.
032500     MOVE 'N'                   TO PK-DUP-SWITCH.
032600     PERFORM 3110-SCAN-ONE-KEY  THRU 3110-EXIT
032700             VARYING PK-SCAN-IX FROM 1 BY 1
032800             UNTIL PK-SCAN-IX GREATER THAN PK-COUNT
032900                OR PK-DUPLICATE-FOUND.
033000     IF  PK-DUPLICATE-FOUND
033100         MOVE PK-CURRENT-KEY    TO WARNING-TEXT
033200         PERFORM 9710-LOG-SKIP  THRU 9710-EXIT.
033300
033400 3100-EXIT.
033500     EXIT.
033600
033700 3110-SCAN-ONE-KEY.
033800     IF  PK-KEY-ENTRY (PK-SCAN-IX) EQUAL PK-CURRENT-KEY
033900         MOVE 'Y'               TO PK-DUP-SWITCH.
034000
034100 3110-EXIT.
034200     EXIT.
034300
034400 3200-ADD-PROCESSED-KEY.
034500     ADD 1                      TO PK-COUNT.
034600     IF  PK-COUNT LESS THAN 51
034700         MOVE PK-CURRENT-KEY    TO PK-KEY-ENTRY (PK-COUNT).
034800
034900 3200-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300** CALL DAP002 to build the SIP for this one control-file
035400** line (Units 2/3), then run the downstream collection and
035500** aggregation stages (Units 4/5) and write this SIP's
035600** report sections (REPORTS sect. 2-6).
035700*****************************************************************
035800 4000-RUN-ONE-SIP.
035900     MOVE 1                     TO SP-FILE-COUNT.
036000     MOVE CF-FILE-NAME-IN       TO SP-FILE-NAME (1).
036100     CALL 'DAP002'              USING DAP-SIP-WORK-AREA.
036200     PERFORM 4200-RELAY-SIP-WARNINGS THRU 4200-EXIT.
036300     IF  SP-PARSE-ERROR
036400         PERFORM 4100-HANDLE-PARSE-ERROR THRU 4100-EXIT
036500     ELSE
036600         ADD 1                  TO TOTAL-SIP-COUNT
036700         ADD SP-IE-COUNT        TO TOTAL-IE-COUNT
036800         PERFORM 4300-WRITE-PER-SIP-SECTION THRU 4300-EXIT
036900         PERFORM 5000-COLLECT-AND-REPORT-IE THRU 5000-EXIT
037000         PERFORM 6000-COLLECT-AND-REPORT-REP THRU 6000-EXIT
037100         PERFORM 7000-COLLECT-AND-REPORT-FILE THRU 7000-EXIT
037200         PERFORM 8000-COLLECT-AND-REPORT-FIXITY THRU 8000-EXIT.
037300
037400 4000-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800** Rule 7/12 and any other structural failure -- the whole
037900** file is rejected, an error line goes to the log, no
038000** report sections are written for it.
038100*****************************************************************
038200 4100-HANDLE-PARSE-ERROR.
038300     MOVE SP-ERROR-TEXT         TO WARNING-TEXT.
038400     PERFORM 9720-LOG-ERROR     THRU 9720-EXIT.
038500
038600 4100-EXIT.
038700     EXIT.
038800
038900*****************************************************************
039000** Relay DAP002's warning table to the log.  Drop notices
039100** (rule 6) are already folded into this same table as text
039200** by DAP002, so SP-SKIPPED-COUNT is added straight into
039300** our own SKIPPED-COUNT rather than re-logging them through
039400** 9710-LOG-SKIP, which would count them twice.
039500*****************************************************************
039600 4200-RELAY-SIP-WARNINGS.
039700     PERFORM 4210-RELAY-ONE-WARNING THRU 4210-EXIT
039800             VARYING WARN-IX FROM 1 BY 1
039900             UNTIL WARN-IX GREATER THAN SP-WARNING-COUNT.
040000     ADD SP-SKIPPED-COUNT       TO SKIPPED-COUNT.
040100     ADD SP-TOTAL-SIZE-ABS      TO TOTAL-BYTES-ABS.
040200
040300 4200-EXIT.
040400     EXIT.
040500
040600 4210-RELAY-ONE-WARNING.
040700     IF  WARN-IX LESS THAN 51
040800         MOVE SP-WARNING-MSG (WARN-IX) TO WARNING-TEXT
040900         PERFORM 9700-LOG-WARNING      THRU 9700-EXIT.
041000
041100 4210-EXIT.
041200     EXIT.
041300
041400*****************************************************************
041500** REPORTS sect. 2 -- file name processed, SIP-ID, agent,
041600** IE count and the list of IE-IDs (always one IE today,
041700** written generally in case that ever changes).
041800*****************************************************************
041900 4300-WRITE-PER-SIP-SECTION.
042000     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
042100     MOVE 'FILE PROCESSED'      TO LV-LABEL.
042200     MOVE CF-FILE-NAME-IN       TO LV-VALUE.
042300     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
042400     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
042500     MOVE 'SIP-ID'              TO LV-LABEL.
042600     MOVE SP-SIP-ID             TO LV-VALUE.
042700     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
042800     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
042900     MOVE 'SUBMITTING AGENT'    TO LV-LABEL.
043000     MOVE SP-SUBMIT-AGENT       TO LV-VALUE.
043100     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
043200     PERFORM 4310-WRITE-ONE-IE-ID  THRU 4310-EXIT
043300             VARYING IE-IX FROM 1 BY 1
043400             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
043500
043600 4300-EXIT.
043700     EXIT.
043800
043900 4310-WRITE-ONE-IE-ID.
044000     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
044100     MOVE 'IE-ID'               TO LV-LABEL.
044200     MOVE IE-ID (IE-IX)         TO LV-VALUE.
044300     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
044400
044500 4310-EXIT.
044600     EXIT.
044700
044800*****************************************************************
044900** Unit 4 step 1 / Unit 5 rules 14-15 -- IE list, aggregated
045000** Dublin Core, REPORTS sect. 3.
045100*****************************************************************
045200 5000-COLLECT-AND-REPORT-IE.
045300     PERFORM 5100-AGGREGATE-DUBLIN-CORE THRU 5100-EXIT.
045400     PERFORM 5200-WRITE-IE-SECTION      THRU 5200-EXIT.
045500
045600 5000-EXIT.
045700     EXIT.
045800
045900 5100-AGGREGATE-DUBLIN-CORE.
046000     MOVE ZEROES                TO AGG-TITLE-COUNT
046100                                   AGG-CREATOR-COUNT
046200                                   AGG-TYPE-COUNT
046300                                   AGG-IDENT-COUNT
046400                                   AGG-RIGHTS-COUNT.
046500     PERFORM 5110-AGGREGATE-ONE-IE THRU 5110-EXIT
046600             VARYING IE-IX FROM 1 BY 1
046700             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
046800
046900 5100-EXIT.
047000     EXIT.
047100
047200*****************************************************************
047300** Rule 14 -- only the first title of an IE that has one.
047400** Rule 15 -- every creator/type/identifier/rights value of
047500** every IE, IE order preserved.
047600*****************************************************************
047700 5110-AGGREGATE-ONE-IE.
047800     IF  IE-TITLE-COUNT (IE-IX) GREATER THAN ZERO
047900         ADD 1                  TO AGG-TITLE-COUNT
048000         IF  AGG-TITLE-COUNT LESS THAN 11
048100             MOVE IE-TITLE (IE-IX, 1) TO
048200                  AGG-TITLE-ENTRY (AGG-TITLE-COUNT).
048300     PERFORM 5120-AGG-ONE-CREATOR  THRU 5120-EXIT
048400             VARYING T-IX FROM 1 BY 1
048500             UNTIL T-IX GREATER THAN IE-CREATOR-COUNT (IE-IX).
048600     PERFORM 5130-AGG-ONE-TYPE     THRU 5130-EXIT
048700             VARYING T-IX FROM 1 BY 1
048800             UNTIL T-IX GREATER THAN IE-TYPE-COUNT (IE-IX).
048900     PERFORM 5140-AGG-ONE-IDENT    THRU 5140-EXIT
049000             VARYING T-IX FROM 1 BY 1
049100             UNTIL T-IX GREATER THAN IE-IDENT-COUNT (IE-IX).
049200     PERFORM 5150-AGG-ONE-RIGHTS   THRU 5150-EXIT
049300             VARYING T-IX FROM 1 BY 1
049400             UNTIL T-IX GREATER THAN IE-RIGHTS-COUNT (IE-IX).
049500
049600 5110-EXIT.
049700     EXIT.
049800
049900 5120-AGG-ONE-CREATOR.
050000     ADD 1                      TO AGG-CREATOR-COUNT.
050100     IF  AGG-CREATOR-COUNT LESS THAN 31
050200         MOVE IE-CREATOR (IE-IX, T-IX) TO
050300              AGG-CREATOR-ENTRY (AGG-CREATOR-COUNT).
050400
050500 5120-EXIT.
050600     EXIT.
050700
050800 5130-AGG-ONE-TYPE.
050900     ADD 1                      TO AGG-TYPE-COUNT.
051000     IF  AGG-TYPE-COUNT LESS THAN 31
051100         MOVE IE-TYPE (IE-IX, T-IX) TO
051200              AGG-TYPE-ENTRY (AGG-TYPE-COUNT).
051300
051400 5130-EXIT.
051500     EXIT.
051600
051700 5140-AGG-ONE-IDENT.
051800     ADD 1                      TO AGG-IDENT-COUNT.
051900     IF  AGG-IDENT-COUNT LESS THAN 31
052000         MOVE IE-IDENT (IE-IX, T-IX) TO
052100              AGG-IDENT-ENTRY (AGG-IDENT-COUNT).
052200
052300 5140-EXIT.
052400     EXIT.
052500
052600 5150-AGG-ONE-RIGHTS.
052700     ADD 1                      TO AGG-RIGHTS-COUNT.
052800     IF  AGG-RIGHTS-COUNT LESS THAN 31
052900         MOVE IE-RIGHTS (IE-IX, T-IX) TO
053000              AGG-RIGHTS-ENTRY (AGG-RIGHTS-COUNT).
053100
053200 5150-EXIT.
053300     EXIT.
053400
053500*****************************************************************
053600** REPORTS sect. 3 -- IE count, then the aggregated DC
053700** lists, one value per labelled line.
053800*****************************************************************
053900 5200-WRITE-IE-SECTION.
054000     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
054100     MOVE 'IE COUNT'            TO LV-LABEL.
054200     MOVE SP-IE-COUNT           TO WK-COUNT-EDIT.
054300     MOVE WK-COUNT-EDIT         TO LV-VALUE.
054400     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
054500     PERFORM 5210-WRITE-ONE-TITLE   THRU 5210-EXIT
054600             VARYING T-IX FROM 1 BY 1
054700             UNTIL T-IX GREATER THAN AGG-TITLE-COUNT.
054800     PERFORM 5220-WRITE-ONE-IDENT   THRU 5220-EXIT
054900             VARYING T-IX FROM 1 BY 1
055000             UNTIL T-IX GREATER THAN AGG-IDENT-COUNT.
055100     PERFORM 5230-WRITE-ONE-CREATOR THRU 5230-EXIT
055200             VARYING T-IX FROM 1 BY 1
055300             UNTIL T-IX GREATER THAN AGG-CREATOR-COUNT.
055400     PERFORM 5240-WRITE-ONE-RIGHTS  THRU 5240-EXIT
055500             VARYING T-IX FROM 1 BY 1
055600             UNTIL T-IX GREATER THAN AGG-RIGHTS-COUNT.
055700     PERFORM 5250-WRITE-ONE-TYPE    THRU 5250-EXIT
055800             VARYING T-IX FROM 1 BY 1
055900             UNTIL T-IX GREATER THAN AGG-TYPE-COUNT.
056000
056100 5200-EXIT.
056200     EXIT.
056300
056400 5210-WRITE-ONE-TITLE.
056500     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
056600     MOVE 'DC TITLE'            TO LV-LABEL.
056700     MOVE AGG-TITLE-ENTRY (T-IX) TO LV-VALUE.
056800     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
056900
057000 5210-EXIT.
057100     EXIT.
057200
057300 5220-WRITE-ONE-IDENT.
057400     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
057500     MOVE 'DC IDENTIFIER'       TO LV-LABEL.
057600     MOVE AGG-IDENT-ENTRY (T-IX) TO LV-VALUE.
057700     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
057800
057900 5220-EXIT.
058000     EXIT.
058100
058200 5230-WRITE-ONE-CREATOR.
058300     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
058400     MOVE 'DC CREATOR'          TO LV-LABEL.
058500     MOVE AGG-CREATOR-ENTRY (T-IX) TO LV-VALUE.
058600     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
058700
058800 5230-EXIT.
058900     EXIT.
059000
059100 5240-WRITE-ONE-RIGHTS.
059200     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
059300     MOVE 'DC RIGHTS'           TO LV-LABEL.
059400     MOVE AGG-RIGHTS-ENTRY (T-IX) TO LV-VALUE.
059500     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
059600
059700 5240-EXIT.
059800     EXIT.
059900
060000 5250-WRITE-ONE-TYPE.
060100     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
060200     MOVE 'DC TYPE'             TO LV-LABEL.
060300     MOVE AGG-TYPE-ENTRY (T-IX) TO LV-VALUE.
060400     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
060500
060600 5250-EXIT.
060700     EXIT.
060800
060900*****************************************************************
061000** Unit 4 step 2 -- every IE's representations, IE order,
061100** REPORTS sect. 4.
061200*****************************************************************
061300 6000-COLLECT-AND-REPORT-REP.
061400     MOVE ZERO                  TO SIP-REP-COUNT.
061500     PERFORM 6010-SUM-ONE-IE-REPS  THRU 6010-EXIT
061600             VARYING IE-IX FROM 1 BY 1
061700             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
061800     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
061900     MOVE 'REPRESENTATION COUNT' TO LV-LABEL.
062000     MOVE SIP-REP-COUNT         TO WK-COUNT-EDIT.
062100     MOVE WK-COUNT-EDIT         TO LV-VALUE.
062200     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
062300     PERFORM 6020-WRITE-ONE-IE-REPS THRU 6020-EXIT
062400             VARYING IE-IX FROM 1 BY 1
062500             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
062600     ADD SIP-REP-COUNT          TO TOTAL-REP-COUNT.
062700
062800 6000-EXIT.
062900     EXIT.
063000
063100 6010-SUM-ONE-IE-REPS.
063200     ADD IE-REP-COUNT (IE-IX)   TO SIP-REP-COUNT.
063300
063400 6010-EXIT.
063500     EXIT.
063600
063700 6020-WRITE-ONE-IE-REPS.
063800     PERFORM 6030-WRITE-ONE-REP THRU 6030-EXIT
063900             VARYING RP-IX FROM 1 BY 1
064000             UNTIL RP-IX GREATER THAN IE-REP-COUNT (IE-IX).
064100
064200 6020-EXIT.
064300     EXIT.
064400
064500 6030-WRITE-ONE-REP.
064600     MOVE SPACES                TO DAP-REP-DETAIL-LINE.
064700     MOVE RP-REP-ID (IE-IX, RP-IX)     TO RD-REP-ID.
064800     MOVE RP-LABEL (IE-IX, RP-IX)      TO RD-LABEL.
064900     MOVE RP-USAGE-TYPE (IE-IX, RP-IX) TO RD-USAGE-TYPE.
065000     WRITE DAP-REPORT-LINE-AREA FROM DAP-REP-DETAIL-LINE.
065100
065200 6030-EXIT.
065300     EXIT.
065400
065500*****************************************************************
065600** Unit 4 step 3 -- every representation's files, IE/rep
065700** order preserved, REPORTS sect. 5.
065800*****************************************************************
065900 7000-COLLECT-AND-REPORT-FILE.
066000     MOVE ZERO                  TO SIP-FILE-COUNT.
066100     PERFORM 7010-SUM-ONE-IE-FILES THRU 7010-EXIT
066200             VARYING IE-IX FROM 1 BY 1
066300             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
066400     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
066500     MOVE 'FILE COUNT'          TO LV-LABEL.
066600     MOVE SIP-FILE-COUNT        TO WK-COUNT-EDIT.
066700     MOVE WK-COUNT-EDIT         TO LV-VALUE.
066800     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
066900     PERFORM 7020-WRITE-ONE-IE-FILES THRU 7020-EXIT
067000             VARYING IE-IX FROM 1 BY 1
067100             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
067200     ADD SIP-FILE-COUNT         TO TOTAL-FILE-COUNT.
067300
067400 7000-EXIT.
067500     EXIT.
067600
067700 7010-SUM-ONE-IE-FILES.
067800     PERFORM 7011-SUM-ONE-REP-FILES THRU 7011-EXIT
067900             VARYING RP-IX FROM 1 BY 1
068000             UNTIL RP-IX GREATER THAN IE-REP-COUNT (IE-IX).
068100
068200 7010-EXIT.
068300     EXIT.
068400
068500 7011-SUM-ONE-REP-FILES.
068600     ADD RP-FILE-COUNT (IE-IX, RP-IX) TO SIP-FILE-COUNT.
068700
068800 7011-EXIT.
068900     EXIT.
069000
069100 7020-WRITE-ONE-IE-FILES.
069200     PERFORM 7030-WRITE-ONE-REP-FILES THRU 7030-EXIT
069300             VARYING RP-IX FROM 1 BY 1
069400             UNTIL RP-IX GREATER THAN IE-REP-COUNT (IE-IX).
069500
069600 7020-EXIT.
069700     EXIT.
069800
069900 7030-WRITE-ONE-REP-FILES.
070000     PERFORM 7040-WRITE-ONE-FILE THRU 7040-EXIT
070100             VARYING FL-IX FROM 1 BY 1
070200             UNTIL FL-IX GREATER THAN
070300                   RP-FILE-COUNT (IE-IX, RP-IX).
070400
070500 7030-EXIT.
070600     EXIT.
070700
070800 7040-WRITE-ONE-FILE.
070900     MOVE SPACES                TO DAP-FILE-DETAIL-LINE.
071000     MOVE FL-FILE-ID (IE-IX, RP-IX, FL-IX) TO FD-FILE-ID.
071100     MOVE FL-ORIGINAL-NAME (IE-IX, RP-IX, FL-IX) TO
071200          FD-ORIGINAL-NAME.
071300     MOVE FL-MIME-TYPE (IE-IX, RP-IX, FL-IX) TO
071400          FD-MIME-TYPE.
071500     MOVE FL-SIZE-BYTES (IE-IX, RP-IX, FL-IX) TO
071600          FD-SIZE-EDIT.
071700     WRITE DAP-REPORT-LINE-AREA FROM DAP-FILE-DETAIL-LINE.
071800
071900 7040-EXIT.
072000     EXIT.
072100
072200*****************************************************************
072300** Unit 4 step 4 / Unit 5 rules 16-17 -- every file's fixity
072400** entries, grouped by file in first-seen order -- the
072500** IE/rep/file/fixity traversal order already gives us that
072600** grouping for free, no separate join step needed.
072700** REPORTS sect. 6.
072800*****************************************************************
072900 8000-COLLECT-AND-REPORT-FIXITY.
073000     MOVE ZERO                  TO SIP-FIXITY-COUNT.
073100     PERFORM 8005-SUM-ONE-IE-FIXITY THRU 8005-EXIT
073200             VARYING IE-IX FROM 1 BY 1
073300             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
073400     MOVE SPACES                TO DAP-LABEL-VALUE-LINE.
073500     MOVE 'FIXITY COUNT'        TO LV-LABEL.
073600     MOVE SIP-FIXITY-COUNT      TO WK-COUNT-EDIT.
073700     MOVE WK-COUNT-EDIT         TO LV-VALUE.
073800     WRITE DAP-REPORT-LINE-AREA FROM DAP-LABEL-VALUE-LINE.
073900     PERFORM 8010-DO-ONE-IE-FIXITY THRU 8010-EXIT
074000             VARYING IE-IX FROM 1 BY 1
074100             UNTIL IE-IX GREATER THAN SP-IE-COUNT.
074200     ADD SIP-FIXITY-COUNT       TO TOTAL-FIXITY-COUNT.
074300
074400 8000-EXIT.
074500     EXIT.
074600
074700 8005-SUM-ONE-IE-FIXITY.
074800     PERFORM 8006-SUM-ONE-REP-FIXITY THRU 8006-EXIT
074900             VARYING RP-IX FROM 1 BY 1
075000             UNTIL RP-IX GREATER THAN IE-REP-COUNT (IE-IX).
075100
075200 8005-EXIT.
075300     EXIT.
075400
075500 8006-SUM-ONE-REP-FIXITY.
075600     PERFORM 8007-SUM-ONE-FILE-FIXITY THRU 8007-EXIT
075700             VARYING FL-IX FROM 1 BY 1
075800             UNTIL FL-IX GREATER THAN
075900                   RP-FILE-COUNT (IE-IX, RP-IX).
076000
076100 8006-EXIT.
076200     EXIT.
076300
076400 8007-SUM-ONE-FILE-FIXITY.
076500     ADD FL-FIXITY-COUNT (IE-IX, RP-IX, FL-IX) TO
076600         SIP-FIXITY-COUNT.
076700
076800 8007-EXIT.
076900     EXIT.
077000
077100 8010-DO-ONE-IE-FIXITY.
077200     PERFORM 8020-DO-ONE-REP-FIXITY THRU 8020-EXIT
077300             VARYING RP-IX FROM 1 BY 1
077400             UNTIL RP-IX GREATER THAN IE-REP-COUNT (IE-IX).
077500
077600 8010-EXIT.
077700     EXIT.
077800
077900 8020-DO-ONE-REP-FIXITY.
078000     PERFORM 8030-DO-ONE-FILE-FIXITY THRU 8030-EXIT
078100             VARYING FL-IX FROM 1 BY 1
078200             UNTIL FL-IX GREATER THAN
078300                   RP-FILE-COUNT (IE-IX, RP-IX).
078400
078500 8020-EXIT.
078600     EXIT.
078700
078800 8030-DO-ONE-FILE-FIXITY.
078900     IF  FL-FIXITY-COUNT (IE-IX, RP-IX, FL-IX)
079000             GREATER THAN ZERO
079100         MOVE SPACES            TO DAP-FIXITY-FILE-HDR-LINE
079200         MOVE 'FILE: '          TO FH-LIT
079300         MOVE FL-FILE-ID (IE-IX, RP-IX, FL-IX) TO
079400              FH-FILE-ID
079500         MOVE FL-ORIGINAL-NAME (IE-IX, RP-IX, FL-IX) TO
079600              FH-ORIGINAL-NAME
079700         MOVE FL-LABEL (IE-IX, RP-IX, FL-IX) TO
079800              FH-LABEL
079900         WRITE DAP-REPORT-LINE-AREA FROM
080000               DAP-FIXITY-FILE-HDR-LINE
080100         PERFORM 8040-WRITE-ONE-FIXITY THRU 8040-EXIT
080200                 VARYING FX-IX FROM 1 BY 1
080300                 UNTIL FX-IX GREATER THAN
080400                       FL-FIXITY-COUNT (IE-IX, RP-IX, FL-IX).
080500
080600 8030-EXIT.
080700     EXIT.
080800
080900 8040-WRITE-ONE-FIXITY.
081000     MOVE SPACES                TO DAP-FIXITY-DETAIL-LINE.
081100     MOVE FZ-FIXITY-TYPE (IE-IX, RP-IX,
081200          FL-IX, FX-IX)         TO FXD-ALGORITHM.
081300     MOVE FZ-FIXITY-VALUE (IE-IX, RP-IX,
081400          FL-IX, FX-IX)         TO FXD-DIGEST.
081500     WRITE DAP-REPORT-LINE-AREA FROM DAP-FIXITY-DETAIL-LINE.
081600
081700 8040-EXIT.
081800     EXIT.
081900
082000*****************************************************************
082100** REPORTS sect. 7 -- run-wide control totals, written once
082200** at end of run.
082300*****************************************************************
082400 9000-WRITE-TRAILER.
082500     MOVE SPACES                TO DAP-REPORT-LINE-AREA.
082600     MOVE 'SIPS: '              TO TR-SIP-LIT.
082700     MOVE TOTAL-SIP-COUNT       TO TR-SIP-COUNT.
082800     MOVE ' IES: '              TO TR-IE-LIT.
082900     MOVE TOTAL-IE-COUNT        TO TR-IE-COUNT.
083000     MOVE ' REPS:'              TO TR-REP-LIT.
083100     MOVE TOTAL-REP-COUNT       TO TR-REP-COUNT.
083200     MOVE ' FILES:'             TO TR-FILE-LIT.
083300     MOVE TOTAL-FILE-COUNT      TO TR-FILE-COUNT.
083400     MOVE ' FIXITY: '           TO TR-FIXITY-LIT.
083500     MOVE TOTAL-FIXITY-COUNT    TO TR-FIXITY-COUNT.
083600     MOVE ' WARN:   '           TO TR-WARN-LIT.
083700     MOVE WARNING-COUNT         TO TR-WARNING-COUNT.
083800     MOVE ' SKIPPED:'           TO TR-SKIP-LIT.
083900     MOVE SKIPPED-COUNT         TO TR-SKIPPED-COUNT.
084000     MOVE ' BYTES:'             TO TR-BYTES-LIT.
084100     MOVE TOTAL-BYTES-ABS       TO TR-BYTES-COUNT.
084200     WRITE DAP-REPORT-LINE-AREA FROM DAP-TRAILER-LINE.
084300
084400 9000-EXIT.
084500     EXIT.
084600
084700*****************************************************************
084800** End of run -- close down the report and log files.
084900** Control file is already closed by 2000-LOAD-CONTROL-FILE.
085000*****************************************************************
085100 9900-TERMINATE.
085200     CLOSE INGEST-REPORT-FILE.
085300     CLOSE ERROR-LOG-FILE.
085400
085500 9900-EXIT.
085600     EXIT.
085700
085800*****************************************************************
085900** Shared warning/skip/error log paragraphs -- see DAPERRH
086000** for the calling contract.
086100*****************************************************************
086200     COPY DAPERRH.
086300
