000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAP002.
000300 AUTHOR.  H. Meier.
000400 INSTALLATION.   ETH Library - Data Archive Systems Group.
000500 DATE-WRITTEN.   21 03 1991.
000600 DATE-COMPILED.
000700 SECURITY.       ETH Library internal use only.
000800*****************************************************************
000900*
001000* DAP - Data Archive Pipeline - Ingest Batch
001100*
001200* This program is CALLed by DAP001 once per SIP to be built.
001300* DAP001 loads DAP-SIP-WORK-AREA with the list of metadata
001400* files making up the SIP (the first is primary, the rest are
001500* merged in) and CALLs us; we parse each file in turn and hand
001600* back the assembled SIP/IE/REPRESENTATION/FILE/FIXITY tables
001700* in the same work area, plus a return code and any warning
001800* text for DAP001 to write to the run log.  Building one FILE
001900* entry (with its fixities) is delegated to DAP003.
002000*
002100* Date       By    Request     Description
002200*-----------------------------------------------------------------
002300* 21/03/91   HM    LIB-0041    Original coding.                   DAP0B001
002400* 02/09/91   HM    LIB-0058    Significant properties no longer   DAP0B002
002500*                              rejected, just not carried.        DAP0B003
002600* 08/04/92   RST   LIB-0071    Multi-file merge added for SIPs    DAP0B004
002700*                              submitted across several METS      DAP0B005
002800*                              extracts (Unit 2).                 DAP0B006
002900* 19/11/93   RST   LIB-0133    Representation dropped, not        DAP0B007
003000*                              rejected, when it ends up with     DAP0B008
003100*                              no valid files.                    DAP0B009
003200* 23/05/95   RST   LIB-0190    Warnings now returned in           DAP0B010
003300*                              SP-WARNING-MSG-ENTRY for DAP001    DAP0B011
003400*                              to log, instead of us writing      DAP0B012
003500*                              the log file directly.             DAP0B013
003600* 11/12/98   JW    LIB-0266    Y2K: metadata file name table      DAP0B014
003700*                              widened, no other date impact      DAP0B015
003800*                              found in this program.             DAP0B016
003900* 17/08/02   KF    LIB-0340    DCT/AMT/FXT section tables widened DAP0B017
004000*                              from 10 to 20 sections.            DAP0B018
004100* 09/10/11   MB    LIB-0455    Structure queue widened to 60      DAP0B019
004200*                              entries for larger SIPs.           DAP0B020
004300* 14/05/13   SK    LIB-0481    DAP003's FB-SKIP-COUNT-OUT now     DAP0B021
004400*                              added into SP-SKIPPED-COUNT -- a   DAP0B022
004500*                              rejected checksum is a dropped     DAP0B023
004600*                              item for the trailer, same as a   DDAP0B024
004700*                              dropped representation.            DAP0B025
004800*-----------------------------------------------------------------
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SIP-METADATA-FILE   ASSIGN TO MF-FILE-NAME
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS MF-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  SIP-METADATA-FILE
006600     RECORD CONTAINS 198 CHARACTERS
006700     LABEL RECORDS ARE STANDARD.
006800 COPY DAPRECS.
006900
007000 WORKING-STORAGE SECTION.
007100
007200*****************************************************************
007300* Misc scratch counters, standalone 77-levels per the shop's
007400* usual convention for items that belong to no group.
007500*****************************************************************
007600 77  FILE-ID-GEN-SEQ            PIC  9(04) COMP VALUE ZERO.
007700 77  WARN-SUB                   PIC  9(02) COMP.
007800
007900*****************************************************************
008000* Current metadata file control area.
008100*****************************************************************
008200 01  MF-CONTROL-AREA.
008300     05  MF-FILE-NAME           PIC  X(40).
008400     05  MF-FILE-STATUS         PIC  X(02).
008500     05  MF-EOF-SWITCH          PIC  X(01) VALUE 'N'.
008600         88  MF-END-OF-FILE            VALUE 'Y'.
008700     05  FILLER                 PIC  X(01).
008800
008900*****************************************************************
009000* One-file parse result switch and error text (Unit 3,
009100* bullet 5).
009200*****************************************************************
009300 01  PARSE-RESULT-AREA.
009400     05  PARSE-OK-SWITCH        PIC  X(01) VALUE 'N'.
009500         88  PARSE-WAS-OK              VALUE 'Y'.
009600     05  WK-ERROR-TEXT          PIC  X(100).
009700
009800*****************************************************************
009900* SIP header fields for the file currently being parsed
010000* (Unit 3, bullet 1).
010100*****************************************************************
010200 01  WK-HEADER-AREA.
010300     05  WK-SIP-ID              PIC  X(40).
010400     05  WK-SUBMIT-AGENT        PIC  X(60).
010500     05  WK-SOURCE-STEM         PIC  X(40).
010600     05  FILLER                 PIC  X(04).
010700
010800*****************************************************************
010900* Subscripts and running counters used while parsing one
011000* metadata file.
011100*****************************************************************
011200 01  MF-INDEX                   PIC  9(02) COMP.
011300 01  CURRENT-IE-INDEX           PIC  9(02) COMP.
011400 01  DCT-IX                     PIC  9(02) COMP.
011500 01  DCT-SUB                    PIC  9(02) COMP.
011600 01  AMT-IX                     PIC  9(02) COMP.
011700 01  AMT-SUB                    PIC  9(02) COMP.
011800 01  FXT-IX                     PIC  9(02) COMP.
011900 01  FXT-SUB                    PIC  9(02) COMP.
012000 01  SQ-IX                      PIC  9(02) COMP.
012100 01  SQ-FILE-IX                 PIC  9(02) COMP.
012200
012300*****************************************************************
012400* Descriptive (Dublin Core) metadata, keyed by SECTION-ID
012500* (Unit 3, bullet 2).  One section, normally ie-dmd, but the
012600* table is general purpose the way the upstream extractor
012700* could in principle emit more than one descriptive section.
012800*****************************************************************
012900 01  DCT-SECTION-TABLE.
013000     05  DCT-COUNT              PIC  9(02) COMP.
013100     05  DCT-ENTRY OCCURS 20 TIMES.
013200         10  DCT-SECTION-ID         PIC  X(20).
013300         10  DCT-TITLE-COUNT        PIC  9(02) COMP.
013400         10  DCT-TITLE-VALUE OCCURS 10 TIMES
013500                                    PIC  X(100).
013600         10  DCT-CREATOR-COUNT      PIC  9(02) COMP.
013700         10  DCT-CREATOR-VALUE OCCURS 10 TIMES
013800                                    PIC  X(100).
013900         10  DCT-TYPE-COUNT         PIC  9(02) COMP.
014000         10  DCT-TYPE-VALUE OCCURS 10 TIMES
014100                                    PIC  X(100).
014200         10  DCT-IDENT-COUNT        PIC  9(02) COMP.
014300         10  DCT-IDENT-VALUE OCCURS 10 TIMES
014400                                    PIC  X(100).
014500         10  DCT-RIGHTS-COUNT       PIC  9(02) COMP.
014600         10  DCT-RIGHTS-VALUE OCCURS 10 TIMES
014700                                    PIC  X(100).
014800         10  FILLER                 PIC  X(04).
014900
015000*****************************************************************
015100* Administrative (technical) metadata properties, keyed by
015200* SECTION-ID (Unit 3, bullet 2) -- label, fileMIMEType,
015300* fileOriginalName, fileSize, fileOriginalPath,
015400* preservationType, IEEntityType and the rest carry through
015500* as plain name/value pairs.
015600*****************************************************************
015700 01  AMT-SECTION-TABLE.
015800     05  AMT-COUNT              PIC  9(02) COMP.
015900     05  AMT-ENTRY OCCURS 20 TIMES.
016000         10  AMT-SECTION-ID         PIC  X(20).
016100         10  AMT-PROP-COUNT         PIC  9(02) COMP.
016200         10  AMT-PROP-ENTRY OCCURS 10 TIMES.
016300             15  AMT-PROP-NAME          PIC  X(24).
016400             15  AMT-PROP-VALUE         PIC  X(100).
016500         10  FILLER                 PIC  X(04).
016600
016700*****************************************************************
016800* Raw checksum pairs as supplied, keyed by SECTION-ID (Unit 3,
016900* bullet 2) -- algorithm validation happens in DAP003 once the
017000* pair is handed to it for a given FILE.
017100*****************************************************************
017200 01  FXT-SECTION-TABLE.
017300     05  FXT-COUNT              PIC  9(02) COMP.
017400     05  FXT-ENTRY OCCURS 20 TIMES.
017500         10  FXT-SECTION-ID         PIC  X(20).
017600         10  FXT-FIXITY-COUNT       PIC  9(02) COMP.
017700         10  FXT-FIXITY-ENTRY OCCURS 8 TIMES.
017800             15  FXT-ALGORITHM          PIC  X(10).
017900             15  FXT-DIGEST             PIC  X(128).
018000         10  FILLER                 PIC  X(04).
018100
018200*****************************************************************
018300* Structure queue -- REPGRP and FILREC records kept in the
018400* order read so a second, in-memory pass can build each
018500* representation from the metadata tables above once they are
018600* fully loaded, honouring 'FILREC belongs to the most recent
018700* REPGRP' (RECORD LAYOUTS, FILREC) regardless of where the two
018800* record types are interleaved with DCMETA/AMDTEC/FIXREC in
018900* the physical file.
019000*****************************************************************
019100 01  SQ-STRUCTURE-QUEUE.
019200     05  SQ-COUNT               PIC  9(02) COMP.
019300     05  SQ-ENTRY OCCURS 60 TIMES.
019400         10  SQ-REC-TYPE            PIC  X(06).
019500         10  SQ-REP-ID              PIC  X(20).
019600         10  SQ-ADM-ID              PIC  X(20).
019700         10  SQ-FILE-ID             PIC  X(20).
019800         10  SQ-DMD-ID              PIC  X(20).
019900 01  CURRENT-REP-ID-HOLDER      PIC  X(20) VALUE SPACES.
020000
020100*****************************************************************
020200* Generic section/property lookup work area, shared by every
020300* paragraph that has to find a DCT/AMT/FXT entry by SECTION-ID
020400* or an AMT property by name.
020500*****************************************************************
020600 01  LOOKUP-WORK-AREA.
020700     05  SEARCH-SECTION-ID      PIC  X(20).
020800     05  SEARCH-PROP-NAME       PIC  X(24).
020900     05  FOUND-SECTION-INDEX    PIC  9(02) COMP.
021000     05  FOUND-PROP-VALUE       PIC  X(100).
021100     05  FILLER                 PIC  X(02).
021200
021300*****************************************************************
021400* Representation/file build work area (Unit 3, bullet 3).
021500*****************************************************************
021600 01  REP-WORK-AREA.
021700     05  RP-INDEX               PIC  9(02) COMP.
021800     05  RP-ID-VALUE            PIC  X(20).
021900     05  RP-ADM-ID-VALUE        PIC  X(20).
022000     05  RP-ADM-SECTION-INDEX   PIC  9(02) COMP.
022100     05  FL-INDEX               PIC  9(02) COMP.
022200     05  FZ-INDEX               PIC  9(02) COMP.
022300     05  PRESTYPE-WORK          PIC  X(20).
022400     05  FILLER                 PIC  X(02).
022500
022600 01  WARNING-TEXT-WORK          PIC  X(100).
022700 01  SKIP-TEXT-BUILD            PIC  X(100).
022800
022900*****************************************************************
023000* CALL area for DAP003 (Unit 3a -- build one FILE entry).
023100*****************************************************************
023200 COPY DAPFILWA.
023300
023400 LINKAGE SECTION.
023500 COPY DAPSIPWA.
023600
023700 PROCEDURE DIVISION USING DAP-SIP-WORK-AREA.
023800
023900*****************************************************************
024000* Main process (SPEC Units 2 and 3).
024100*****************************************************************
024200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
024300     IF  SP-FILE-COUNT EQUAL ZERO
024400         PERFORM 1900-NO-FILES-GIVEN THRU 1900-EXIT
024500     ELSE
024600         PERFORM 2000-BUILD-SIP      THRU 2000-EXIT.
024700     GOBACK.
024800
024900*****************************************************************
025000* Clear the response side of the work area.  SP-FILE-COUNT and
025100* SP-FILE-NAME-ENTRY are input from DAP001 and are left alone.
025200*****************************************************************
025300 1000-INITIALIZE.
025400     SET SP-OK                  TO TRUE.
025500     MOVE SPACES                TO SP-ERROR-TEXT
025600                                   SP-SIP-ID
025700                                   SP-SUBMIT-AGENT.
025800     MOVE ZEROES                TO SP-WARNING-COUNT
025900                                   SP-SKIPPED-COUNT
026000                                   SP-TOTAL-SIZE-ABS
026100                                   SP-IE-COUNT
026200                                   FILE-ID-GEN-SEQ.
026300
026400 1000-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800* Rule 12 -- zero files is a hard error.
026900*****************************************************************
027000 1900-NO-FILES-GIVEN.
027100     SET SP-NO-FILES-GIVEN      TO TRUE.
027200     MOVE 'At least one METS XML file path must be provided'
027300                                TO SP-ERROR-TEXT.
027400
027500 1900-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900* SIP build - parse the primary file, then merge the IEs of
028000* any further files in (Unit 2).  A parse error on the primary
028100* file fails the whole run; a parse error on a merged file is
028200* logged as a warning and that file's IE is simply not added.
028300*****************************************************************
028400 2000-BUILD-SIP.
028500     PERFORM 2100-PARSE-FILE-ENTRY THRU 2100-EXIT
028600             VARYING MF-INDEX FROM 1 BY 1
028700             UNTIL MF-INDEX GREATER THAN SP-FILE-COUNT
028800                OR SP-PARSE-ERROR.
028900
029000 2000-EXIT.
029100     EXIT.
029200
029300 2100-PARSE-FILE-ENTRY.
029400     MOVE SP-FILE-NAME (MF-INDEX)   TO MF-FILE-NAME.
029500     PERFORM 3000-PARSE-ONE-FILE    THRU 3000-EXIT.
029600     IF  PARSE-WAS-OK
029700         PERFORM 2110-COMMIT-PARSED-FILE THRU 2110-EXIT
029800     ELSE
029900         PERFORM 2120-REJECT-PARSED-FILE THRU 2120-EXIT.
030000
030100 2100-EXIT.
030200     EXIT.
030300
030400 2110-COMMIT-PARSED-FILE.
030500     IF  MF-INDEX EQUAL 1
030600         MOVE WK-SIP-ID          TO SP-SIP-ID
030700         MOVE WK-SUBMIT-AGENT    TO SP-SUBMIT-AGENT.
030800     ADD 1                       TO SP-IE-COUNT.
030900
031000 2110-EXIT.
031100     EXIT.
031200
031300 2120-REJECT-PARSED-FILE.
031400     IF  MF-INDEX EQUAL 1
031500         SET SP-PARSE-ERROR      TO TRUE
031600         MOVE WK-ERROR-TEXT      TO SP-ERROR-TEXT
031700     ELSE
031800         MOVE WK-ERROR-TEXT      TO WARNING-TEXT-WORK
031900         PERFORM 9600-ADD-WARNING THRU 9600-EXIT.
032000
032100 2120-EXIT.
032200     EXIT.
032300
032400*****************************************************************
032500* Parse one metadata file into the SIP-IE-ENTRY slot reserved
032600* at CURRENT-IE-INDEX (Unit 3).  The slot is only counted (by
032700* the caller, 2110-COMMIT-PARSED-FILE) once the parse succeeds.
032800*****************************************************************
032900 3000-PARSE-ONE-FILE.
033000     MOVE 'N'                   TO PARSE-OK-SWITCH.
033100     MOVE SPACES                TO WK-ERROR-TEXT
033200                                   WK-SIP-ID
033300                                   WK-SUBMIT-AGENT
033400                                   WK-SOURCE-STEM.
033500     MOVE ZEROES                TO DCT-COUNT AMT-COUNT FXT-COUNT
033600                                   SQ-COUNT.
033700     MOVE SPACES                TO CURRENT-REP-ID-HOLDER.
033800     MOVE 'N'                   TO MF-EOF-SWITCH.
033900     MOVE SP-IE-COUNT           TO CURRENT-IE-INDEX.
034000     ADD 1                      TO CURRENT-IE-INDEX.
034100
034200     OPEN INPUT SIP-METADATA-FILE.
034300     IF  MF-FILE-STATUS NOT EQUAL '00'
034400         PERFORM 3050-OPEN-FAILED   THRU 3050-EXIT
034500     ELSE
034600         PERFORM 3100-READ-NEXT-RECORD THRU 3100-EXIT
034700                 UNTIL MF-END-OF-FILE
034800         CLOSE SIP-METADATA-FILE
034900         PERFORM 4000-BUILD-INTELLECTUAL-ENTITY THRU 4000-EXIT.
035000
035100 3000-EXIT.
035200     EXIT.
035300
035400 3050-OPEN-FAILED.
035500     STRING 'cannot open metadata file ' DELIMITED SIZE
035600            MF-FILE-NAME              DELIMITED SIZE
035700            ', status '                DELIMITED SIZE
035800            MF-FILE-STATUS            DELIMITED SIZE
035900            INTO WK-ERROR-TEXT.
036000
036100 3050-EXIT.
036200     EXIT.
036300
036400 3100-READ-NEXT-RECORD.
036500     READ SIP-METADATA-FILE
036600         AT END
036700         SET MF-END-OF-FILE     TO TRUE.
036800     IF  NOT MF-END-OF-FILE
036900         PERFORM 3200-DISPATCH-RECORD THRU 3200-EXIT.
037000
037100 3100-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500* Record-type dispatch.  Each branch is independent so none of
037600* them needs an ELSE chain or a scope terminator.
037700*****************************************************************
037800 3200-DISPATCH-RECORD.
037900     IF  SH-REC-TYPE EQUAL 'SIPHDR'
038000         PERFORM 3210-STORE-HEADER        THRU 3210-EXIT.
038100     IF  SH-REC-TYPE EQUAL 'DCMETA'
038200         PERFORM 3220-STORE-DC-ELEMENT    THRU 3220-EXIT.
038300     IF  SH-REC-TYPE EQUAL 'AMDTEC'
038400         PERFORM 3230-STORE-AMD-PROPERTY  THRU 3230-EXIT.
038500     IF  SH-REC-TYPE EQUAL 'FIXREC'
038600         PERFORM 3240-STORE-FIXITY        THRU 3240-EXIT.
038700     IF  SH-REC-TYPE EQUAL 'REPGRP'
038800         PERFORM 3250-STORE-REPGRP        THRU 3250-EXIT.
038900     IF  SH-REC-TYPE EQUAL 'FILREC'
039000         PERFORM 3260-STORE-FILREC        THRU 3260-EXIT.
039100
039200 3200-EXIT.
039300     EXIT.
039400
039500 3210-STORE-HEADER.
039600     MOVE SH-SIP-ID             TO WK-SIP-ID.
039700     MOVE SH-SUBMIT-AGENT       TO WK-SUBMIT-AGENT.
039800     MOVE SH-SOURCE-STEM        TO WK-SOURCE-STEM.
039900
040000 3210-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400* DCMETA - add the value to the list matching ELEMENT, for the
040500* DCT-SECTION-TABLE entry of DC-SECTION-ID (added if new).
040600*****************************************************************
040700 3220-STORE-DC-ELEMENT.
040800     MOVE DC-SECTION-ID         TO SEARCH-SECTION-ID.
040900     PERFORM 3300-FIND-OR-ADD-DCT  THRU 3300-EXIT.
041000*    -- DCT-IX is zero when the section table is already full of
041100*    -- 20 other SECTION-IDs -- nothing left to do for this one.
041200     IF  DCT-IX EQUAL ZERO
041300         GO TO 3220-EXIT.
041400     IF  DC-ELEMENT EQUAL 'title'
041500         ADD 1  TO DCT-TITLE-COUNT (DCT-IX)
041600         MOVE DC-VALUE TO
041700              DCT-TITLE-VALUE (DCT-IX, DCT-TITLE-COUNT (DCT-IX)).
041800     IF  DC-ELEMENT EQUAL 'creator'
041900         ADD 1  TO DCT-CREATOR-COUNT (DCT-IX)
042000         MOVE DC-VALUE TO
042100              DCT-CREATOR-VALUE (DCT-IX, DCT-CREATOR-COUNT (DCT-IX)).
042200     IF  DC-ELEMENT EQUAL 'type'
042300         ADD 1  TO DCT-TYPE-COUNT (DCT-IX)
042400         MOVE DC-VALUE TO
042500              DCT-TYPE-VALUE (DCT-IX, DCT-TYPE-COUNT (DCT-IX)).
042600     IF  DC-ELEMENT EQUAL 'identifier'
042700         ADD 1  TO DCT-IDENT-COUNT (DCT-IX)
042800         MOVE DC-VALUE TO
042900              DCT-IDENT-VALUE (DCT-IX, DCT-IDENT-COUNT (DCT-IX)).
043000     IF  DC-ELEMENT EQUAL 'rights'
043100         ADD 1  TO DCT-RIGHTS-COUNT (DCT-IX)
043200         MOVE DC-VALUE TO
043300              DCT-RIGHTS-VALUE (DCT-IX, DCT-RIGHTS-COUNT (DCT-IX)).
043400
043500 3220-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900* AMDTEC - append the name/value pair to the AMT-SECTION-TABLE
044000* entry of AM-SECTION-ID (added if new).
044100*****************************************************************
044200 3230-STORE-AMD-PROPERTY.
044300     MOVE AM-SECTION-ID         TO SEARCH-SECTION-ID.
044400     PERFORM 3400-FIND-OR-ADD-AMT  THRU 3400-EXIT.
044500*    -- AMT-IX is zero when the section table is already full of
044600*    -- 20 other SECTION-IDs -- nothing left to do for this one.
044700     IF  AMT-IX EQUAL ZERO
044800         GO TO 3230-EXIT.
044900     IF  AMT-PROP-COUNT (AMT-IX) LESS THAN 10
045000         ADD 1 TO AMT-PROP-COUNT (AMT-IX)
045100         MOVE AM-PROP-NAME  TO
045200              AMT-PROP-NAME  (AMT-IX, AMT-PROP-COUNT (AMT-IX))
045300         MOVE AM-PROP-VALUE TO
045400              AMT-PROP-VALUE (AMT-IX, AMT-PROP-COUNT (AMT-IX)).
045500
045600 3230-EXIT.
045700     EXIT.
045800
045900*****************************************************************
046000* FIXREC - append the raw (algorithm, digest) pair to the
046100* FXT-SECTION-TABLE entry of FX-SECTION-ID (added if new).
046200* Validation is DAP003's job once the pair is handed over for
046300* a specific FILE (Unit 3a, rules 1-2).
046400*****************************************************************
046500 3240-STORE-FIXITY.
046600     MOVE FX-SECTION-ID         TO SEARCH-SECTION-ID.
046700     PERFORM 3500-FIND-OR-ADD-FXT  THRU 3500-EXIT.
046800*    -- FXT-IX is zero when the section table is already full of
046900*    -- 20 other SECTION-IDs -- nothing left to do for this one.
047000     IF  FXT-IX EQUAL ZERO
047100         GO TO 3240-EXIT.
047200     IF  FXT-FIXITY-COUNT (FXT-IX) LESS THAN 8
047300         ADD 1 TO FXT-FIXITY-COUNT (FXT-IX)
047400         MOVE FX-ALGORITHM TO
047500              FXT-ALGORITHM (FXT-IX, FXT-FIXITY-COUNT (FXT-IX))
047600         MOVE FX-DIGEST    TO
047700              FXT-DIGEST    (FXT-IX, FXT-FIXITY-COUNT (FXT-IX)).
047800
047900 3240-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300* REPGRP - blank REP-ID default (RECORD LAYOUTS), remember it
048400* as the owner of any FILRECs that follow, and queue the group.
048500*****************************************************************
048600 3250-STORE-REPGRP.
048700     IF  RG-REP-ID EQUAL SPACES
048800         MOVE 'rep-unknown'     TO CURRENT-REP-ID-HOLDER
048900     ELSE
049000         MOVE RG-REP-ID         TO CURRENT-REP-ID-HOLDER.
049100     IF  SQ-COUNT LESS THAN 60
049200         ADD 1 TO SQ-COUNT
049300         MOVE 'REPGRP'          TO SQ-REC-TYPE (SQ-COUNT)
049400         MOVE CURRENT-REP-ID-HOLDER
049500                                TO SQ-REP-ID   (SQ-COUNT)
049600         MOVE RG-ADM-ID         TO SQ-ADM-ID   (SQ-COUNT).
049700
049800 3250-EXIT.
049900     EXIT.
050000
050100*****************************************************************
050200* FILREC - queued against the most recently seen REPGRP
050300* (RECORD LAYOUTS, FILREC).  A FILREC read before any REPGRP
050400* has no owning representation and is carried with a blank
050500* owner, which the build pass in 4420 will simply never match.
050600*****************************************************************
050700 3260-STORE-FILREC.
050800     IF  SQ-COUNT LESS THAN 60
050900         ADD 1 TO SQ-COUNT
051000         MOVE 'FILREC'          TO SQ-REC-TYPE (SQ-COUNT)
051100         MOVE CURRENT-REP-ID-HOLDER
051200                                TO SQ-REP-ID   (SQ-COUNT)
051300         MOVE FR-ADM-ID         TO SQ-ADM-ID   (SQ-COUNT)
051400         MOVE FR-FILE-ID        TO SQ-FILE-ID  (SQ-COUNT)
051500         MOVE FR-DMD-ID         TO SQ-DMD-ID   (SQ-COUNT).
051600
051700 3260-EXIT.
051800     EXIT.
051900
052000*****************************************************************
052100* Find the DCT-SECTION-TABLE entry for SEARCH-SECTION-ID,
052200* adding a new zeroed entry if none exists.  Leaves the found
052300* or new index in DCT-IX.
052400*****************************************************************
052500 3300-FIND-OR-ADD-DCT.
052600     MOVE ZEROES                TO DCT-IX.
052700     PERFORM 3310-SEARCH-DCT    THRU 3310-EXIT
052800             VARYING DCT-SUB FROM 1 BY 1
052900             UNTIL DCT-SUB GREATER THAN DCT-COUNT.
053000     IF  DCT-IX EQUAL ZERO
053100         AND DCT-COUNT LESS THAN 20
053200         ADD 1 TO DCT-COUNT
053300         MOVE DCT-COUNT         TO DCT-IX
053400         MOVE SEARCH-SECTION-ID TO DCT-SECTION-ID (DCT-IX)
053500         MOVE ZEROES            TO DCT-TITLE-COUNT   (DCT-IX)
053600                                   DCT-CREATOR-COUNT (DCT-IX)
053700                                   DCT-TYPE-COUNT     (DCT-IX)
053800                                   DCT-IDENT-COUNT    (DCT-IX)
053900                                   DCT-RIGHTS-COUNT   (DCT-IX).
054000
054100 3300-EXIT.
054200     EXIT.
054300
054400 3310-SEARCH-DCT.
054500     IF  DCT-SECTION-ID (DCT-SUB) EQUAL SEARCH-SECTION-ID
054600         MOVE DCT-SUB           TO DCT-IX.
054700
054800 3310-EXIT.
054900     EXIT.
055000
055100*****************************************************************
055200* Find the AMT-SECTION-TABLE entry for SEARCH-SECTION-ID,
055300* adding a new zeroed entry if none exists.  Leaves the found
055400* or new index in AMT-IX.
055500*****************************************************************
055600 3400-FIND-OR-ADD-AMT.
055700     MOVE ZEROES                TO AMT-IX.
055800     PERFORM 3410-SEARCH-AMT    THRU 3410-EXIT
055900             VARYING AMT-SUB FROM 1 BY 1
056000             UNTIL AMT-SUB GREATER THAN AMT-COUNT.
056100     IF  AMT-IX EQUAL ZERO
056200         AND AMT-COUNT LESS THAN 20
056300         ADD 1 TO AMT-COUNT
056400         MOVE AMT-COUNT         TO AMT-IX
056500         MOVE SEARCH-SECTION-ID TO AMT-SECTION-ID (AMT-IX)
056600         MOVE ZEROES            TO AMT-PROP-COUNT (AMT-IX).
056700
056800 3400-EXIT.
056900     EXIT.
057000
057100 3410-SEARCH-AMT.
057200     IF  AMT-SECTION-ID (AMT-SUB) EQUAL SEARCH-SECTION-ID
057300         MOVE AMT-SUB           TO AMT-IX.
057400
057500 3410-EXIT.
057600     EXIT.
057700
057800*****************************************************************
057900* Find the FXT-SECTION-TABLE entry for SEARCH-SECTION-ID,
058000* adding a new zeroed entry if none exists.  Leaves the found
058100* or new index in FXT-IX.
058200*****************************************************************
058300 3500-FIND-OR-ADD-FXT.
058400     MOVE ZEROES                TO FXT-IX.
058500     PERFORM 3510-SEARCH-FXT    THRU 3510-EXIT
058600             VARYING FXT-SUB FROM 1 BY 1
058700             UNTIL FXT-SUB GREATER THAN FXT-COUNT.
058800     IF  FXT-IX EQUAL ZERO
058900         AND FXT-COUNT LESS THAN 20
059000         ADD 1 TO FXT-COUNT
059100         MOVE FXT-COUNT         TO FXT-IX
059200         MOVE SEARCH-SECTION-ID TO FXT-SECTION-ID (FXT-IX)
059300         MOVE ZEROES            TO FXT-FIXITY-COUNT (FXT-IX).
059400
059500 3500-EXIT.
059600     EXIT.
059700
059800 3510-SEARCH-FXT.
059900     IF  FXT-SECTION-ID (FXT-SUB) EQUAL SEARCH-SECTION-ID
060000         MOVE FXT-SUB           TO FXT-IX.
060100
060200 3510-EXIT.
060300     EXIT.
060400
060500*****************************************************************
060600* Look up a single named property of an already-found AMT
060700* section (FOUND-SECTION-INDEX) into FOUND-PROP-VALUE, spaces
060800* if the section has no such property.
060900*****************************************************************
061000 3600-LOOKUP-AMT-PROPERTY.
061100     MOVE SPACES                TO FOUND-PROP-VALUE.
061200     IF  FOUND-SECTION-INDEX GREATER THAN ZERO
061300         PERFORM 3610-SCAN-PROPERTIES  THRU 3610-EXIT
061400                 VARYING AMT-SUB FROM 1 BY 1
061500                 UNTIL AMT-SUB GREATER THAN
061600                       AMT-PROP-COUNT (FOUND-SECTION-INDEX).
061700
061800 3600-EXIT.
061900     EXIT.
062000
062100 3610-SCAN-PROPERTIES.
062200     IF  AMT-PROP-NAME (FOUND-SECTION-INDEX, AMT-SUB)
062300                  EQUAL SEARCH-PROP-NAME
062400         MOVE AMT-PROP-VALUE (FOUND-SECTION-INDEX, AMT-SUB)
062500                                TO FOUND-PROP-VALUE.
062600
062700 3610-EXIT.
062800     EXIT.
062900
063000*****************************************************************
063100* Build the Intellectual Entity for this file (Unit 3, bullet
063200* 4) once the metadata tables and structure queue are fully
063300* loaded.  Nothing is written to SP-IE-ENTRY (CURRENT-IE-INDEX)
063400* if a hard error is found -- the caller leaves PARSE-OK-SWITCH
063500* at 'N' and the slot is never counted.
063600*****************************************************************
063700 4000-BUILD-INTELLECTUAL-ENTITY.
063800     PERFORM 4100-RESOLVE-SIP-HEADER    THRU 4100-EXIT.
063900     MOVE 'ie-dmd'              TO SEARCH-SECTION-ID.
064000     MOVE ZEROES                TO DCT-IX.
064100     PERFORM 3310-SEARCH-DCT    THRU 3310-EXIT
064200             VARYING DCT-SUB FROM 1 BY 1
064300             UNTIL DCT-SUB GREATER THAN DCT-COUNT.
064400     IF  DCT-IX EQUAL ZERO
064500         MOVE 'Missing required ie-dmd section' TO WK-ERROR-TEXT
064600     ELSE
064700         PERFORM 4200-VALIDATE-IE-DMD   THRU 4200-EXIT.
064800
064900 4000-EXIT.
065000     EXIT.
065100
065200*****************************************************************
065300* SIP-ID/SUBMIT-AGENT defaults (rule 10).
065400*****************************************************************
065500 4100-RESOLVE-SIP-HEADER.
065600     IF  WK-SIP-ID EQUAL SPACES
065700         STRING 'SIP-' DELIMITED SIZE
065800                WK-SOURCE-STEM  DELIMITED SIZE
065900                INTO WK-SIP-ID.
066000     IF  WK-SUBMIT-AGENT EQUAL SPACES
066100         MOVE 'Unknown'         TO WK-SUBMIT-AGENT.
066200
066300 4100-EXIT.
066400     EXIT.
066500
066600*****************************************************************
066700* Rule 7 -- at least one of title/identifier/type must be
066800* present in ie-dmd, else the whole file is a hard parse
066900* error.  DCT-IX was left pointing at the ie-dmd entry by
067000* 4000 above.
067100*****************************************************************
067200 4200-VALIDATE-IE-DMD.
067300     IF  DCT-TITLE-COUNT (DCT-IX) EQUAL ZERO
067400         AND DCT-IDENT-COUNT  (DCT-IX) EQUAL ZERO
067500         AND DCT-TYPE-COUNT   (DCT-IX) EQUAL ZERO
067600         MOVE 'Missing required Dublin Core metadata'
067700                                TO WK-ERROR-TEXT
067800     ELSE
067900         PERFORM 4300-RESOLVE-IE-FIELDS THRU 4300-EXIT.
068000
068100 4200-EXIT.
068200     EXIT.
068300
068400*****************************************************************
068500* IE-ID derivation (rule 9), ENTITY-TYPE from ie-amd (rule 8),
068600* DC title/identifier defaults (rule 8), creator/rights/type
068700* copied through unchanged, then the representations are
068800* built.  Reaching here means this file parses cleanly.
068900*****************************************************************
069000 4300-RESOLVE-IE-FIELDS.
069100     PERFORM 4310-DERIVE-IE-ID          THRU 4310-EXIT.
069200     MOVE 'ie-amd'              TO SEARCH-SECTION-ID.
069300     PERFORM 3400-FIND-OR-ADD-AMT       THRU 3400-EXIT.
069400     MOVE AMT-IX                TO FOUND-SECTION-INDEX.
069500     MOVE 'IEEntityType'        TO SEARCH-PROP-NAME.
069600     PERFORM 3600-LOOKUP-AMT-PROPERTY   THRU 3600-EXIT.
069700     IF  FOUND-PROP-VALUE EQUAL SPACES
069800         MOVE 'unknown'         TO IE-ENTITY-TYPE (CURRENT-IE-INDEX)
069900     ELSE
070000         MOVE FOUND-PROP-VALUE  TO IE-ENTITY-TYPE (CURRENT-IE-INDEX).
070100     PERFORM 4320-COPY-DC-LISTS         THRU 4320-EXIT.
070200     PERFORM 4400-BUILD-REPRESENTATIONS THRU 4400-EXIT.
070300     SET PARSE-WAS-OK           TO TRUE.
070400
070500 4300-EXIT.
070600     EXIT.
070700
070800 4310-DERIVE-IE-ID.
070900     MOVE WK-SIP-ID             TO IE-ID (CURRENT-IE-INDEX).
071000     IF  WK-SIP-ID (1:4) EQUAL 'SIP-'
071100         STRING 'IE-'  DELIMITED SIZE
071200                WK-SIP-ID (5:36) DELIMITED SIZE
071300                INTO IE-ID (CURRENT-IE-INDEX).
071400
071500 4310-EXIT.
071600     EXIT.
071700
071800*****************************************************************
071900* Copy the ie-dmd lists across, applying the title/identifier
072000* defaults of rule 8; creator, type and rights pass through
072100* unchanged, including when empty.
072200*****************************************************************
072300 4320-COPY-DC-LISTS.
072400     IF  DCT-TITLE-COUNT (DCT-IX) EQUAL ZERO
072500         MOVE 1                 TO IE-TITLE-COUNT (CURRENT-IE-INDEX)
072600         MOVE 'Untitled'        TO
072700              IE-TITLE (CURRENT-IE-INDEX, 1)
072800     ELSE
072900         MOVE DCT-TITLE-COUNT (DCT-IX)
073000                                TO IE-TITLE-COUNT (CURRENT-IE-INDEX)
073100         PERFORM 4321-COPY-TITLES  THRU 4321-EXIT
073200                 VARYING DCT-SUB FROM 1 BY 1
073300                 UNTIL DCT-SUB GREATER THAN DCT-TITLE-COUNT (DCT-IX).
073400
073500     IF  DCT-IDENT-COUNT (DCT-IX) EQUAL ZERO
073600         MOVE 1                 TO IE-IDENT-COUNT (CURRENT-IE-INDEX)
073700         MOVE IE-ID (CURRENT-IE-INDEX) TO
073800              IE-IDENT (CURRENT-IE-INDEX, 1)
073900     ELSE
074000         MOVE DCT-IDENT-COUNT (DCT-IX)
074100                                TO IE-IDENT-COUNT (CURRENT-IE-INDEX)
074200         PERFORM 4322-COPY-IDENTIFIERS THRU 4322-EXIT
074300                 VARYING DCT-SUB FROM 1 BY 1
074400                 UNTIL DCT-SUB GREATER THAN DCT-IDENT-COUNT (DCT-IX).
074500
074600     MOVE DCT-CREATOR-COUNT (DCT-IX)
074700                            TO IE-CREATOR-COUNT (CURRENT-IE-INDEX).
074800     PERFORM 4323-COPY-CREATORS    THRU 4323-EXIT
074900             VARYING DCT-SUB FROM 1 BY 1
075000             UNTIL DCT-SUB GREATER THAN DCT-CREATOR-COUNT (DCT-IX).
075100
075200     MOVE DCT-TYPE-COUNT (DCT-IX)
075300                            TO IE-TYPE-COUNT (CURRENT-IE-INDEX).
075400     PERFORM 4324-COPY-TYPES       THRU 4324-EXIT
075500             VARYING DCT-SUB FROM 1 BY 1
075600             UNTIL DCT-SUB GREATER THAN DCT-TYPE-COUNT (DCT-IX).
075700
075800     MOVE DCT-RIGHTS-COUNT (DCT-IX)
075900                            TO IE-RIGHTS-COUNT (CURRENT-IE-INDEX).
076000     PERFORM 4325-COPY-RIGHTS      THRU 4325-EXIT
076100             VARYING DCT-SUB FROM 1 BY 1
076200             UNTIL DCT-SUB GREATER THAN DCT-RIGHTS-COUNT (DCT-IX).
076300
076400 4320-EXIT.
076500     EXIT.
076600
076700 4321-COPY-TITLES.
076800     MOVE DCT-TITLE-VALUE (DCT-IX, DCT-SUB) TO
076900          IE-TITLE (CURRENT-IE-INDEX, DCT-SUB).
077000
077100 4321-EXIT.
077200     EXIT.
077300
077400 4322-COPY-IDENTIFIERS.
077500     MOVE DCT-IDENT-VALUE (DCT-IX, DCT-SUB) TO
077600          IE-IDENT (CURRENT-IE-INDEX, DCT-SUB).
077700
077800 4322-EXIT.
077900     EXIT.
078000
078100 4323-COPY-CREATORS.
078200     MOVE DCT-CREATOR-VALUE (DCT-IX, DCT-SUB) TO
078300          IE-CREATOR (CURRENT-IE-INDEX, DCT-SUB).
078400
078500 4323-EXIT.
078600     EXIT.
078700
078800 4324-COPY-TYPES.
078900     MOVE DCT-TYPE-VALUE (DCT-IX, DCT-SUB) TO
079000          IE-TYPE (CURRENT-IE-INDEX, DCT-SUB).
079100
079200 4324-EXIT.
079300     EXIT.
079400
079500 4325-COPY-RIGHTS.
079600     MOVE DCT-RIGHTS-VALUE (DCT-IX, DCT-SUB) TO
079700          IE-RIGHTS (CURRENT-IE-INDEX, DCT-SUB).
079800
079900 4325-EXIT.
080000     EXIT.
080100
080200*****************************************************************
080300* Build one representation per REPGRP queued, in queue order
080400* (Unit 3, bullet 3).  IE-REP-COUNT is only incremented by
080500* 4410 when the representation keeps at least one file (rule
080600* 6); the slot itself is always built in place, so a dropped
080700* representation is simply overwritten by the next one.
080800*****************************************************************
080900 4400-BUILD-REPRESENTATIONS.
081000     MOVE ZEROES                TO IE-REP-COUNT (CURRENT-IE-INDEX).
081100     PERFORM 4405-BUILD-IF-REPGRP  THRU 4405-EXIT
081200             VARYING SQ-IX FROM 1 BY 1
081300             UNTIL SQ-IX GREATER THAN SQ-COUNT.
081400
081500 4400-EXIT.
081600     EXIT.
081700
081800 4405-BUILD-IF-REPGRP.
081900     IF  SQ-REC-TYPE (SQ-IX) EQUAL 'REPGRP'
082000         PERFORM 4410-BUILD-ONE-REPRESENTATION THRU 4410-EXIT.
082100
082200 4405-EXIT.
082300     EXIT.
082400
082500 4410-BUILD-ONE-REPRESENTATION.
082600     MOVE SQ-REP-ID (SQ-IX)     TO RP-ID-VALUE.
082700     MOVE SQ-ADM-ID (SQ-IX)     TO RP-ADM-ID-VALUE.
082800     MOVE IE-REP-COUNT (CURRENT-IE-INDEX) TO RP-INDEX.
082900     ADD 1                      TO RP-INDEX.
083000     MOVE RP-ID-VALUE           TO
083100          RP-REP-ID (CURRENT-IE-INDEX, RP-INDEX).
083200     PERFORM 4411-RESOLVE-REP-LABEL    THRU 4411-EXIT.
083300     PERFORM 4412-RESOLVE-USAGE-TYPE   THRU 4412-EXIT.
083400     MOVE ZEROES                TO RP-FILE-COUNT
083500          (CURRENT-IE-INDEX, RP-INDEX).
083600     PERFORM 4420-BUILD-IF-OWNED-FILREC THRU 4420-EXIT
083700             VARYING SQ-FILE-IX FROM 1 BY 1
083800             UNTIL SQ-FILE-IX GREATER THAN SQ-COUNT.
083900     IF  RP-FILE-COUNT (CURRENT-IE-INDEX, RP-INDEX) GREATER THAN ZERO
084000         ADD 1 TO IE-REP-COUNT (CURRENT-IE-INDEX)
084100     ELSE
084200         MOVE RP-ID-VALUE       TO WARNING-TEXT-WORK
084300         PERFORM 9610-ADD-SKIP-WARNING THRU 9610-EXIT.
084400
084500 4410-EXIT.
084600     EXIT.
084700
084800*****************************************************************
084900* LABEL = admin section's label, default 'Representation
085000* <rep-id>' (Unit 3, bullet 3).
085100*****************************************************************
085200 4411-RESOLVE-REP-LABEL.
085300     MOVE RP-ADM-ID-VALUE       TO SEARCH-SECTION-ID.
085400     PERFORM 3400-FIND-OR-ADD-AMT  THRU 3400-EXIT.
085500     MOVE AMT-IX                TO FOUND-SECTION-INDEX.
085600     MOVE 'label'               TO SEARCH-PROP-NAME.
085700     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
085800     IF  FOUND-PROP-VALUE EQUAL SPACES
085900         STRING 'Representation ' DELIMITED SIZE
086000                RP-ID-VALUE       DELIMITED SIZE
086100                INTO RP-LABEL (CURRENT-IE-INDEX, RP-INDEX)
086200     ELSE
086300         MOVE FOUND-PROP-VALUE  TO
086400              RP-LABEL (CURRENT-IE-INDEX, RP-INDEX).
086500
086600 4411-EXIT.
086700     EXIT.
086800
086900*****************************************************************
087000* USAGE-TYPE mapped from the admin section's preservationType
087100* (rule 4).  FOUND-SECTION-INDEX still points at the same
087200* section as 4411 just left it.
087300*****************************************************************
087400 4412-RESOLVE-USAGE-TYPE.
087500     MOVE 'preservationType'    TO SEARCH-PROP-NAME.
087600     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
087700     MOVE FOUND-PROP-VALUE      TO PRESTYPE-WORK.
087800     INSPECT PRESTYPE-WORK CONVERTING
087900             'abcdefghijklmnopqrstuvwxyz'
088000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
088100     MOVE 'access'              TO
088200          RP-USAGE-TYPE (CURRENT-IE-INDEX, RP-INDEX).
088300     IF  PRESTYPE-WORK EQUAL 'PRESERVATION_MASTER'
088400         OR PRESTYPE-WORK EQUAL 'PRESERVATION'
088500         MOVE 'preservation'    TO
088600              RP-USAGE-TYPE (CURRENT-IE-INDEX, RP-INDEX).
088700     IF  PRESTYPE-WORK EQUAL 'ORIGINAL'
088800         OR PRESTYPE-WORK EQUAL 'SUBMISSION'
088900         MOVE 'original'        TO
089000              RP-USAGE-TYPE (CURRENT-IE-INDEX, RP-INDEX).
089100
089200 4412-EXIT.
089300     EXIT.
089400
089500 4420-BUILD-IF-OWNED-FILREC.
089600     IF  SQ-REC-TYPE (SQ-FILE-IX) EQUAL 'FILREC'
089700         AND SQ-REP-ID (SQ-FILE-IX) EQUAL RP-ID-VALUE
089800         PERFORM 4500-CALL-FILE-BUILDER THRU 4500-EXIT.
089900
090000 4420-EXIT.
090100     EXIT.
090200
090300*****************************************************************
090400* Build one FILE entry via DAP003 (Unit 3a).  Every FILREC
090500* handed to DAP003 comes back built -- rules 1, 2 and 5 only
090600* affect individual checksums/size, never the file as a whole,
090700* but a rule 1/2 reject is still a dropped item for the run's
090800* skipped-count trailer (REPORTS sect. 7), so FB-SKIP-COUNT-OUT
090900* is folded into SP-SKIPPED-COUNT here.
091000*****************************************************************
091100 4500-CALL-FILE-BUILDER.
091200     MOVE SQ-FILE-IX            TO SQ-IX.
091300     PERFORM 4510-LOAD-FILE-BUILD-INPUT THRU 4510-EXIT.
091400     CALL 'DAP003'              USING DAP-FILE-BUILD-AREA.
091500     PERFORM 4520-STORE-FILE-RESULT     THRU 4520-EXIT.
091600     PERFORM 4530-STORE-FIXITY-RESULTS  THRU 4530-EXIT
091700             VARYING FZ-INDEX FROM 1 BY 1
091800             UNTIL FZ-INDEX GREATER THAN FB-FIXITY-COUNT-OUT.
091900     PERFORM 4540-RELAY-WARNINGS        THRU 4540-EXIT
092000             VARYING WARN-SUB FROM 1 BY 1
092100             UNTIL WARN-SUB GREATER THAN FB-WARNING-COUNT-OUT.
092200     ADD FB-SKIP-COUNT-OUT      TO SP-SKIPPED-COUNT.
092300
092400 4500-EXIT.
092500     EXIT.
092600
092700 4510-LOAD-FILE-BUILD-INPUT.
092800     MOVE SPACES                TO DAP-FILE-BUILD-AREA.
092900     MOVE SQ-FILE-ID (SQ-IX)    TO FB-FILE-ID-IN.
093000     MOVE SQ-DMD-ID  (SQ-IX)    TO FB-DMD-ID-IN.
093100     ADD 1                      TO FILE-ID-GEN-SEQ.
093200     MOVE FILE-ID-GEN-SEQ       TO FB-GEN-SEQ-IN.
093300     MOVE SQ-ADM-ID  (SQ-IX)    TO SEARCH-SECTION-ID.
093400     PERFORM 3400-FIND-OR-ADD-AMT  THRU 3400-EXIT.
093500     MOVE AMT-IX                TO FOUND-SECTION-INDEX.
093600     MOVE 'label'               TO SEARCH-PROP-NAME.
093700     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
093800     MOVE FOUND-PROP-VALUE      TO FB-LABEL-IN.
093900     MOVE 'fileMIMEType'        TO SEARCH-PROP-NAME.
094000     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
094100     MOVE FOUND-PROP-VALUE      TO FB-MIME-TYPE-IN.
094200     MOVE 'fileOriginalName'    TO SEARCH-PROP-NAME.
094300     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
094400     MOVE FOUND-PROP-VALUE      TO FB-ORIGINAL-NAME-IN.
094500     MOVE 'fileOriginalPath'    TO SEARCH-PROP-NAME.
094600     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
094700     MOVE FOUND-PROP-VALUE      TO FB-ORIGINAL-PATH-IN.
094800     MOVE 'fileSize'            TO SEARCH-PROP-NAME.
094900     PERFORM 3600-LOOKUP-AMT-PROPERTY  THRU 3600-EXIT.
095000     MOVE FOUND-PROP-VALUE      TO FB-SIZE-TEXT-IN.
095100     MOVE SQ-ADM-ID (SQ-IX)     TO SEARCH-SECTION-ID.
095200     MOVE ZEROES                TO FXT-IX.
095300     PERFORM 3510-SEARCH-FXT    THRU 3510-EXIT
095400             VARYING FXT-SUB FROM 1 BY 1
095500             UNTIL FXT-SUB GREATER THAN FXT-COUNT.
095600     IF  FXT-IX GREATER THAN ZERO
095700         MOVE FXT-FIXITY-COUNT (FXT-IX) TO FB-FIXITY-COUNT-IN
095800         PERFORM 4511-COPY-RAW-FIXITY   THRU 4511-EXIT
095900                 VARYING FXT-SUB FROM 1 BY 1
096000                 UNTIL FXT-SUB GREATER THAN FB-FIXITY-COUNT-IN
096100     ELSE
096200         MOVE ZEROES            TO FB-FIXITY-COUNT-IN.
096300
096400 4510-EXIT.
096500     EXIT.
096600
096700 4511-COPY-RAW-FIXITY.
096800     MOVE FXT-ALGORITHM (FXT-IX, FXT-SUB) TO FB-ALGORITHM-IN (FXT-SUB).
096900     MOVE FXT-DIGEST    (FXT-IX, FXT-SUB) TO FB-DIGEST-IN    (FXT-SUB).
097000
097100 4511-EXIT.
097200     EXIT.
097300
097400 4520-STORE-FILE-RESULT.
097500     MOVE IE-REP-COUNT (CURRENT-IE-INDEX) TO RP-INDEX.
097600     ADD 1                      TO RP-INDEX.
097700     MOVE RP-FILE-COUNT (CURRENT-IE-INDEX, RP-INDEX) TO FL-INDEX.
097800     ADD 1                      TO FL-INDEX.
097900     MOVE FB-FILE-ID-OUT        TO
098000          FL-FILE-ID (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
098100     MOVE FB-LABEL-OUT          TO
098200          FL-LABEL (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
098300     MOVE FB-MIME-TYPE-OUT      TO
098400          FL-MIME-TYPE (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
098500     MOVE FB-ORIGINAL-NAME-OUT  TO
098600          FL-ORIGINAL-NAME (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
098700     MOVE FB-ORIGINAL-PATH-OUT  TO
098800          FL-ORIGINAL-PATH (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
098900     MOVE FB-SIZE-BYTES-OUT     TO
099000          FL-SIZE-BYTES (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
099100     ADD FB-SIZE-BYTES-OUT      TO SP-TOTAL-SIZE-ABS.
099200     MOVE FB-FIXITY-COUNT-OUT   TO
099300          FL-FIXITY-COUNT (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX).
099400     ADD 1                      TO RP-FILE-COUNT
099500          (CURRENT-IE-INDEX, RP-INDEX).
099600
099700 4520-EXIT.
099800     EXIT.
099900
100000 4530-STORE-FIXITY-RESULTS.
100100     MOVE IE-REP-COUNT (CURRENT-IE-INDEX) TO RP-INDEX.
100200     ADD 1                      TO RP-INDEX.
100300     MOVE RP-FILE-COUNT (CURRENT-IE-INDEX, RP-INDEX) TO FL-INDEX.
100400     MOVE FB-FIXITY-TYPE-OUT (FZ-INDEX)  TO
100500          FZ-FIXITY-TYPE (CURRENT-IE-INDEX, RP-INDEX,
100600          FL-INDEX, FZ-INDEX).
100700     MOVE FB-FIXITY-VALUE-OUT (FZ-INDEX) TO
100800          FZ-FIXITY-VALUE (CURRENT-IE-INDEX, RP-INDEX,
100900          FL-INDEX, FZ-INDEX).
101000     MOVE FB-FILE-ID-OUT                 TO
101100          FZ-FILE-ID (CURRENT-IE-INDEX, RP-INDEX, FL-INDEX, FZ-INDEX).
101200
101300 4530-EXIT.
101400     EXIT.
101500
101600 4540-RELAY-WARNINGS.
101700     MOVE FB-WARNING-OUT (WARN-SUB) TO WARNING-TEXT-WORK.
101800     PERFORM 9600-ADD-WARNING   THRU 9600-EXIT.
101900
102000 4540-EXIT.
102100     EXIT.
102200
102300*****************************************************************
102400* Append WARNING-TEXT-WORK to SP-WARNING-MSG-ENTRY for DAP001
102500* to write to the run log; once the table is full later
102600* warnings are simply not queued (the total is still counted).
102700*****************************************************************
102800 9600-ADD-WARNING.
102900     ADD 1                      TO SP-WARNING-COUNT.
103000     IF  SP-WARNING-COUNT LESS THAN 51
103100         MOVE WARNING-TEXT-WORK TO
103200              SP-WARNING-MSG (SP-WARNING-COUNT).
103300
103400 9600-EXIT.
103500     EXIT.
103600
103700*****************************************************************
103800* Same as 9600, but also counts the item as skipped/dropped
103900* for the control-totals trailer (rule 6, REPORTS section 7).
104000*****************************************************************
104100 9610-ADD-SKIP-WARNING.
104200     ADD 1                      TO SP-SKIPPED-COUNT.
104300     STRING 'representation ' DELIMITED SIZE
104400            WARNING-TEXT-WORK  DELIMITED SIZE
104500            ' dropped - no valid files' DELIMITED SIZE
104600            INTO SKIP-TEXT-BUILD.
104700     MOVE SKIP-TEXT-BUILD       TO WARNING-TEXT-WORK.
104800     PERFORM 9600-ADD-WARNING   THRU 9600-EXIT.
104900
105000 9610-EXIT.
105100     EXIT.
