000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAP003.
000300 AUTHOR.  H. Meier.
000400 INSTALLATION.   ETH Library - Data Archive Systems Group.
000500 DATE-WRITTEN.   14 03 1991.
000600 DATE-COMPILED.
000700 SECURITY.       ETH Library internal use only.
000800******************************************************************
000900*                                                                *
001000* DAP - Data Archive Pipeline - Ingest Batch                    *
001100*                                                                *
001200* This program is CALLed by DAP002 once for every FILREC found  *
001300* while a SIP metadata file is being parsed.  It builds one     *
001400* FILE entry from the administrative-metadata properties of    *
001500* the FILREC's ADM-ID section, validates its checksums against *
001600* the allowed fixity algorithm list, and validates its file    *
001700* size.  Invalid checksums and an unparsable size are not      *
001800* treated as hard errors -- the file is still built, a warning *
001900* message is handed back to DAP002 for the run log.            *
002000*                                                                *
002100* Date       By    Request     Description
002200*-----------------------------------------------------------------
002300* 14/03/91   HM    LIB-0041    Original coding.                   DAP0A001
002400* 02/09/91   HM    LIB-0058    Significant-property names no      DAP0A002
002500*                              longer rejected as unknown,        DAP0A003
002600*                              just not carried onto FILE.        DAP0A004
002700* 19/11/93   RST   LIB-0133    Fixed DIGEST truncation when       DAP0A005
002800*                              algorithm supplied lower case.     DAP0A006
002900* 23/05/95   RST   LIB-0190    Added FB-WARNING-OUT table so      DAP0A007
003000*                              caller can log our warnings        DAP0A008
003100*                              instead of us writing direct.      DAP0A009
003200* 11/12/98   JW    LIB-0266    Y2K: FB-SIZE-TEXT-IN numeric       DAP0A010
003300*                              test no longer assumes 2-digit     DAP0A011
003400*                              year crept into size text by       DAP0A012
003500*                              upstream extractor bug.            DAP0A013
003600* 04/02/99   JW    LIB-0271    Y2K follow-up, see above.          DAP0A014
003700* 17/08/02   KF    LIB-0340    SHA-256 added to allowed fixity    DAP0A015
003800*                              algorithm list (was MD5/SHA-1      DAP0A016
003900*                              only).                             DAP0A017
004000* 30/01/07   KF    LIB-0402    SHA-512 added.                     DAP0A018
004100* 09/10/11   MB    LIB-0455    Generated file id now zero-        DAP0A019
004200*                              padded to 4 digits, was 3.         DAP0A020
004300* 14/05/13   SK    LIB-0481    Audit found the control report     DAP0A021
004400*                              skipped-count was missing our      DAP0A022
004500*                              rejected checksums -- added        DAP0A023
004600*                              FB-SKIP-COUNT-OUT so DAP002        DAP0A024
004700*                              can fold them into its total.      DAP0A025
004800*-----------------------------------------------------------------
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900******************************************************************
006000* Allowed fixity algorithm list (rule 1).
006100******************************************************************
006200 01  ALGORITHM-WORK          PIC  X(10).
006300 01  ALGORITHM-CHECK.
006400     05  AC-ALGORITHM        PIC  X(10).
006500         88  AC-ALGORITHM-OK    VALUES 'MD5       ' 'SHA-1     '
006600                                       'SHA-256   ' 'SHA-512   '.
006700
006800******************************************************************
006900* Local working counters and switches.
007000******************************************************************
007100 01  FIXITY-INDEX            PIC  9(02) COMP.
007200 01  OUT-FIXITY-INDEX        PIC  9(02) COMP.
007300 01  WARNING-INDEX           PIC  9(02) COMP.
007400*    -- first-byte view, tells a missing algorithm apart from
007500*    -- one that is simply not on the allowed list.
007600 01  ALGORITHM-FIRST-CHAR REDEFINES ALGORITHM-WORK.
007700     05  AW-FIRST-BYTE      PIC  X(01).
007800     05  FILLER             PIC  X(09).
007900 01  SIZE-WORK               PIC  9(12).
008000
008100 01  FILE-ID-BLANK-SWITCH    PIC  X(01) VALUE 'N'.
008200     88  FILE-ID-WAS-BLANK      VALUE 'Y'.
008300
008400 LINKAGE SECTION.
008500 COPY DAPFILWA.
008600
008700 PROCEDURE DIVISION USING DAP-FILE-BUILD-AREA.
008800
008900******************************************************************
009000* Main process - build one FILE entry (SPEC Unit 3a).
009100******************************************************************
009200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
009300     PERFORM 2000-RESOLVE-FILE-ID    THRU 2000-EXIT.
009400     PERFORM 3000-RESOLVE-ATTRIBUTES THRU 3000-EXIT.
009500     PERFORM 4000-RESOLVE-SIZE       THRU 4000-EXIT.
009600     PERFORM 5000-BUILD-FIXITIES     THRU 5000-EXIT
009700             VARYING FIXITY-INDEX FROM 1 BY 1
009800             UNTIL FIXITY-INDEX GREATER THAN FB-FIXITY-COUNT-IN.
009900     GOBACK.
010000
010100******************************************************************
010200* Clear the response side of the linkage area.
010300******************************************************************
010400 1000-INITIALIZE.
010500     MOVE SPACES                TO FB-FILE-ID-OUT
010600                                   FB-LABEL-OUT
010700                                   FB-MIME-TYPE-OUT
010800                                   FB-ORIGINAL-NAME-OUT
010900                                   FB-ORIGINAL-PATH-OUT.
011000     MOVE ZEROES                TO FB-SIZE-BYTES-OUT
011100                                   FB-FIXITY-COUNT-OUT
011200                                   FB-WARNING-COUNT-OUT
011300                                   FB-SKIP-COUNT-OUT
011400                                   OUT-FIXITY-INDEX.
011500     MOVE 'N'                   TO FILE-ID-BLANK-SWITCH.
011600
011700 1000-EXIT.
011800     EXIT.
011900
012000******************************************************************
012100* FILE-ID from the record; blank gets a generated id of the
012200* shape FILE-nnnn, nnnn from the sequence number the caller
012300* is keeping for this parse run (Unit 3a, bullet 1).
012400******************************************************************
012500 2000-RESOLVE-FILE-ID.
012600     IF  FB-FILE-ID-IN EQUAL SPACES
012700         SET FILE-ID-WAS-BLANK  TO TRUE
012800         STRING 'FILE-' DELIMITED SIZE
012900                FB-GEN-SEQ-DISPLAY DELIMITED SIZE
013000                INTO FB-FILE-ID-OUT
013100     ELSE
013200         MOVE FB-FILE-ID-IN     TO FB-FILE-ID-OUT.
013300
013400 2000-EXIT.
013500     EXIT.
013600
013700******************************************************************
013800* LABEL/MIME-TYPE/ORIGINAL-NAME/ORIGINAL-PATH and their
013900* defaults (Unit 3a, bullets 2-4).
014000******************************************************************
014100 3000-RESOLVE-ATTRIBUTES.
014200     IF  FB-LABEL-IN EQUAL SPACES
014300         MOVE FB-FILE-ID-OUT    TO FB-LABEL-OUT
014400     ELSE
014500         MOVE FB-LABEL-IN       TO FB-LABEL-OUT.
014600
014700     IF  FB-MIME-TYPE-IN EQUAL SPACES
014800         MOVE 'application/octet-stream'
014900                                TO FB-MIME-TYPE-OUT
015000     ELSE
015100         MOVE FB-MIME-TYPE-IN   TO FB-MIME-TYPE-OUT.
015200
015300     IF  FB-ORIGINAL-NAME-IN EQUAL SPACES
015400         MOVE FB-FILE-ID-OUT    TO FB-ORIGINAL-NAME-OUT
015500     ELSE
015600         MOVE FB-ORIGINAL-NAME-IN
015700                                TO FB-ORIGINAL-NAME-OUT.
015800
015900     MOVE FB-ORIGINAL-PATH-IN  TO FB-ORIGINAL-PATH-OUT.
016000
016100 3000-EXIT.
016200     EXIT.
016300
016400******************************************************************
016500* SIZE-BYTES - numeric value of fileSize; non-numeric or
016600* negative text fails the NUMERIC class test and becomes zero
016700* with a warning (rule 5).
016800******************************************************************
016900 4000-RESOLVE-SIZE.
017000     MOVE ZEROES                TO SIZE-WORK.
017100     IF  FB-SIZE-TEXT-IN NOT EQUAL SPACES
017200         AND FB-SIZE-TEXT-IN IS NUMERIC
017300         AND FB-SIZE-SIGN-BYTE NOT EQUAL '-'
017400         MOVE FB-SIZE-TEXT-IN   TO SIZE-WORK
017500     ELSE
017600         ADD 1                  TO FB-WARNING-COUNT-OUT
017700         ADD 1                  TO WARNING-INDEX
017800         STRING 'file size not a valid non-negative integer for '
017900                                         DELIMITED SIZE
018000                FB-FILE-ID-OUT          DELIMITED SIZE
018100                ', using 0'             DELIMITED SIZE
018200                INTO FB-WARNING-OUT (FB-WARNING-COUNT-OUT).
018300     MOVE SIZE-WORK             TO FB-SIZE-BYTES-OUT.
018400
018500 4000-EXIT.
018600     EXIT.
018700
018800******************************************************************
018900* One FIXITY per FIXREC of the section.  Algorithm is upper-
019000* cased then checked against the allowed list (rule 1); blank
019100* digests are rejected too (rule 2).  Invalid pairs are
019200* skipped with a warning, not treated as an error.
019300******************************************************************
019400 5000-BUILD-FIXITIES.
019500     MOVE FB-ALGORITHM-IN (FIXITY-INDEX) TO ALGORITHM-WORK.
019600     INSPECT ALGORITHM-WORK CONVERTING
019700             'abcdefghijklmnopqrstuvwxyz'
019800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019900     MOVE ALGORITHM-WORK        TO AC-ALGORITHM.
020000
020100     IF  NOT AC-ALGORITHM-OK
020200         PERFORM 5100-REJECT-BAD-ALGORITHM THRU 5100-EXIT
020300     ELSE
020400         IF  FB-DIGEST-IN (FIXITY-INDEX) EQUAL SPACES
020500             PERFORM 5200-REJECT-BLANK-DIGEST THRU 5200-EXIT
020600         ELSE
020700             PERFORM 5300-ACCEPT-FIXITY        THRU 5300-EXIT.
020800
020900 5000-EXIT.
021000     EXIT.
021100
021200 5100-REJECT-BAD-ALGORITHM.
021300     ADD 1                      TO FB-WARNING-COUNT-OUT.
021400     ADD 1                      TO FB-SKIP-COUNT-OUT.
021500     IF  AW-FIRST-BYTE EQUAL SPACE
021600         STRING 'checksum algorithm missing, skipped for '
021700                                         DELIMITED SIZE
021800                FB-FILE-ID-OUT           DELIMITED SIZE
021900                INTO FB-WARNING-OUT (FB-WARNING-COUNT-OUT)
022000     ELSE
022100         STRING 'unsupported checksum algorithm '
022200                                         DELIMITED SIZE
022300                ALGORITHM-WORK           DELIMITED SIZE
022400                ' skipped for '          DELIMITED SIZE
022500                FB-FILE-ID-OUT           DELIMITED SIZE
022600                INTO FB-WARNING-OUT (FB-WARNING-COUNT-OUT).
022700
022800 5100-EXIT.
022900     EXIT.
023000
023100 5200-REJECT-BLANK-DIGEST.
023200     ADD 1                      TO FB-WARNING-COUNT-OUT.
023300     ADD 1                      TO FB-SKIP-COUNT-OUT.
023400     STRING 'blank checksum value skipped for '
023500                                         DELIMITED SIZE
023600            FB-FILE-ID-OUT               DELIMITED SIZE
023700            INTO FB-WARNING-OUT (FB-WARNING-COUNT-OUT).
023800
023900 5200-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300* FIXITY records are write-once (rule 3) -- this is the only
024400* paragraph that ever moves a value into FB-FIXITY-OUT, and
024500* DAP002 never modifies a fixity entry once it is copied into
024600* the SIP work area.
024700******************************************************************
024800 5300-ACCEPT-FIXITY.
024900     ADD 1                      TO OUT-FIXITY-INDEX.
025000     MOVE ALGORITHM-WORK        TO
025100          FB-FIXITY-TYPE-OUT (OUT-FIXITY-INDEX).
025200     MOVE FB-DIGEST-IN (FIXITY-INDEX)          TO
025300          FB-FIXITY-VALUE-OUT (OUT-FIXITY-INDEX).
025400     MOVE OUT-FIXITY-INDEX      TO FB-FIXITY-COUNT-OUT.
025500
025600 5300-EXIT.
025700     EXIT.
