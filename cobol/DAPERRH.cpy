000100******************************************************************
000200* DAP shared warning/error-log paragraphs.
000300* COPY'd into the PROCEDURE DIVISION of DAP001.  Assumes the
000400* calling program has declared, in its own WORKING-STORAGE,
000500* WARNING-COUNT and SKIPPED-COUNT (both PIC 9(04) COMP),
000600* WARNING-TEXT PIC X(100), and has ERROR-LOG-FILE open with
000700* record area ERROR-LOG-LINE PIC X(132).  This mirrors the way
000800* HANDLE worked in the older file-access-manager suite -- the
000900* paragraphs travel, the data names they lean on stay put in
001000* the caller.
001100******************************************************************
001200 9700-LOG-WARNING.
001300     MOVE SPACES                TO ERROR-LOG-LINE.
001400     STRING  'WARNING - ' DELIMITED SIZE
001500             WARNING-TEXT       DELIMITED SIZE
001600             INTO ERROR-LOG-LINE.
001700     WRITE ERROR-LOG-LINE.
001800     ADD 1                      TO WARNING-COUNT.
001900
002000 9700-EXIT.
002100     EXIT.
002200
002300 9710-LOG-SKIP.
002400     MOVE SPACES                TO ERROR-LOG-LINE.
002500     STRING  'SKIPPED - ' DELIMITED SIZE
002600             WARNING-TEXT       DELIMITED SIZE
002700             INTO ERROR-LOG-LINE.
002800     WRITE ERROR-LOG-LINE.
002900     ADD 1                      TO WARNING-COUNT
003000     ADD 1                      TO SKIPPED-COUNT.
003100
003200 9710-EXIT.
003300     EXIT.
003400
003500 9720-LOG-ERROR.
003600     MOVE SPACES                TO ERROR-LOG-LINE.
003700     STRING  'ERROR - ' DELIMITED SIZE
003800             WARNING-TEXT       DELIMITED SIZE
003900             INTO ERROR-LOG-LINE.
004000     WRITE ERROR-LOG-LINE.
004100
004200 9720-EXIT.
004300     EXIT.
