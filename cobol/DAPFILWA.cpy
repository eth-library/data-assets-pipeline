000100******************************************************************
000200* DAP FILE-build linkage area (SPEC Unit 3a).
000300* DAP002 fills the -IN side from one FILREC plus the AMDTEC
000400* properties of its ADM-ID section and CALLs DAP003; DAP003
000500* fills the -OUT side and hands back any warning text.
000600******************************************************************
000700 01  DAP-FILE-BUILD-AREA.
000800     05  FB-FILE-ID-IN          PIC  X(20).
000900     05  FB-DMD-ID-IN           PIC  X(20).
001000     05  FB-GEN-SEQ-IN          PIC  9(04).
001100     05  FB-LABEL-IN            PIC  X(60).
001200     05  FB-MIME-TYPE-IN        PIC  X(40).
001300     05  FB-ORIGINAL-NAME-IN    PIC  X(60).
001400     05  FB-ORIGINAL-PATH-IN    PIC  X(100).
001500     05  FB-SIZE-TEXT-IN        PIC  X(20).
001600*    -- sign-byte view of the size text, rule 5's negative-
001700*    -- size check tests this directly alongside the NUMERIC
001800*    -- class test.
001900     05  FB-SIZE-SIGN-CHECK REDEFINES FB-SIZE-TEXT-IN.
002000         10  FB-SIZE-SIGN-BYTE  PIC  X(01).
002100         10  FILLER             PIC  X(19).
002200     05  FB-GEN-SEQ-DISPLAY REDEFINES FB-GEN-SEQ-IN
002300                             PIC  X(04).
002400
002500     05  FB-FIXITY-COUNT-IN     PIC  9(02) COMP.
002600     05  FB-FIXITY-ENTRY-IN OCCURS 8 TIMES.
002700         10  FB-ALGORITHM-IN    PIC  X(10).
002800         10  FB-DIGEST-IN       PIC  X(128).
002900
003000     05  FB-FILE-ID-OUT         PIC  X(20).
003100     05  FB-LABEL-OUT           PIC  X(60).
003200     05  FB-MIME-TYPE-OUT       PIC  X(40).
003300     05  FB-ORIGINAL-NAME-OUT   PIC  X(60).
003400     05  FB-ORIGINAL-PATH-OUT   PIC  X(100).
003500     05  FB-SIZE-BYTES-OUT      PIC  9(12).
003600
003700     05  FB-FIXITY-COUNT-OUT    PIC  9(02) COMP.
003800     05  FB-FIXITY-ENTRY-OUT OCCURS 4 TIMES.
003900         10  FB-FIXITY-TYPE-OUT     PIC  X(10).
004000         10  FB-FIXITY-VALUE-OUT    PIC  X(128).
004100
004200     05  FB-WARNING-COUNT-OUT   PIC  9(02) COMP.
004300     05  FB-WARNING-OUT OCCURS 8 TIMES  PIC  X(100).
004400*    -- of the warnings above, how many are a rejected checksum
004500*    -- (rules 1, 2) rather than a resolved-size note (rule 5) --
004600*    -- the caller adds this into the run's skipped/dropped
004700*    -- total, the size note is a warning only, nothing dropped.
004800     05  FB-SKIP-COUNT-OUT      PIC  9(02) COMP.
