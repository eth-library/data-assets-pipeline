000100******************************************************************
000200* DAP SIP METADATA input record definitions.
000300* One physical record length (198) carries six logical record
000400* types, selected by the 6-byte REC-TYPE prefix common to all
000500* of them.  Extraction delivers the records in any order/count
000600* within a metadata file; DAP002 dispatches on REC-TYPE.
000700******************************************************************
000800 01  DAP-SIPHDR-RECORD.
000900     05  SH-REC-TYPE            PIC  X(06).
001000     05  SH-SIP-ID              PIC  X(40).
001100     05  SH-SUBMIT-AGENT        PIC  X(60).
001200     05  SH-SOURCE-STEM         PIC  X(40).
001300     05  FILLER                 PIC  X(52).
001400
001500 01  DAP-DCMETA-RECORD REDEFINES DAP-SIPHDR-RECORD.
001600     05  DC-REC-TYPE            PIC  X(06).
001700     05  DC-SECTION-ID          PIC  X(20).
001800     05  DC-ELEMENT             PIC  X(12).
001900     05  DC-VALUE               PIC  X(100).
002000     05  FILLER                 PIC  X(60).
002100
002200 01  DAP-AMDTEC-RECORD REDEFINES DAP-SIPHDR-RECORD.
002300     05  AM-REC-TYPE            PIC  X(06).
002400     05  AM-SECTION-ID          PIC  X(20).
002500     05  AM-PROP-NAME           PIC  X(24).
002600     05  AM-PROP-VALUE          PIC  X(100).
002700     05  FILLER                 PIC  X(48).
002800
002900 01  DAP-FIXREC-RECORD REDEFINES DAP-SIPHDR-RECORD.
003000     05  FX-REC-TYPE            PIC  X(06).
003100     05  FX-SECTION-ID          PIC  X(20).
003200     05  FX-ALGORITHM           PIC  X(10).
003300     05  FX-DIGEST              PIC  X(128).
003400     05  FILLER                 PIC  X(34).
003500
003600 01  DAP-REPGRP-RECORD REDEFINES DAP-SIPHDR-RECORD.
003700     05  RG-REC-TYPE            PIC  X(06).
003800     05  RG-REP-ID              PIC  X(20).
003900     05  RG-ADM-ID              PIC  X(20).
004000     05  FILLER                 PIC  X(152).
004100
004200 01  DAP-FILREC-RECORD REDEFINES DAP-SIPHDR-RECORD.
004300     05  FR-REC-TYPE            PIC  X(06).
004400     05  FR-FILE-ID             PIC  X(20).
004500     05  FR-DMD-ID              PIC  X(20).
004600     05  FR-ADM-ID              PIC  X(20).
004700     05  FILLER                 PIC  X(132).
