000100******************************************************************
000200* DAP ingest report line layouts.
000300* One 132-byte print area, REDEFINED a line-format at a time --
000400* the shop's usual way of sharing one FD record among several
000500* report sections without a separate FD per section.
000600******************************************************************
000700 01  DAP-REPORT-LINE-AREA           PIC  X(132).
000800
000900 01  DAP-RUN-HEADER-LINE REDEFINES DAP-REPORT-LINE-AREA.
001000     05  RH-PROGRAM-LIT         PIC  X(16) VALUE
001100             'DAP INGEST RUN -'.
001200     05  FILLER                 PIC  X(01).
001300     05  RH-PROGRAM-NAME        PIC  X(08).
001400     05  FILLER                 PIC  X(04).
001500     05  RH-RUN-DATE            PIC  X(10).
001600     05  FILLER                 PIC  X(04).
001700     05  RH-CONTROL-FILE        PIC  X(40).
001800     05  FILLER                 PIC  X(49).
001900
002000 01  DAP-LABEL-VALUE-LINE REDEFINES DAP-REPORT-LINE-AREA.
002100     05  LV-LABEL               PIC  X(30).
002200     05  FILLER                 PIC  X(02).
002300     05  LV-VALUE               PIC  X(100).
002400
002500 01  DAP-REP-DETAIL-LINE REDEFINES DAP-REPORT-LINE-AREA.
002600     05  RD-REP-ID              PIC  X(20).
002700     05  FILLER                 PIC  X(02).
002800     05  RD-LABEL               PIC  X(60).
002900     05  FILLER                 PIC  X(02).
003000     05  RD-USAGE-TYPE          PIC  X(12).
003100     05  FILLER                 PIC  X(36).
003200
003300 01  DAP-FILE-DETAIL-LINE REDEFINES DAP-REPORT-LINE-AREA.
003400     05  FD-FILE-ID             PIC  X(20).
003500     05  FILLER                 PIC  X(02).
003600     05  FD-ORIGINAL-NAME       PIC  X(60).
003700     05  FILLER                 PIC  X(02).
003800     05  FD-MIME-TYPE           PIC  X(30).
003900     05  FILLER                 PIC  X(02).
004000     05  FD-SIZE-EDIT           PIC  ZZZ,ZZZ,ZZZ,ZZ9.
004100     05  FILLER                 PIC  X(01).
004200
004300 01  DAP-FIXITY-FILE-HDR-LINE REDEFINES DAP-REPORT-LINE-AREA.
004400     05  FH-LIT                 PIC  X(06) VALUE 'FILE: '.
004500     05  FH-FILE-ID             PIC  X(20).
004600     05  FILLER                 PIC  X(02).
004700     05  FH-ORIGINAL-NAME       PIC  X(50).
004800     05  FILLER                 PIC  X(02).
004900     05  FH-LABEL               PIC  X(50).
005000     05  FILLER                 PIC  X(02).
005100
005200 01  DAP-FIXITY-DETAIL-LINE REDEFINES DAP-REPORT-LINE-AREA.
005300     05  FILLER                 PIC  X(04).
005400     05  FXD-ALGORITHM          PIC  X(10).
005500     05  FILLER                 PIC  X(02).
005600     05  FXD-DIGEST             PIC  X(116).
005700
005800 01  DAP-TRAILER-LINE REDEFINES DAP-REPORT-LINE-AREA.
005900     05  FILLER                 PIC  X(01) VALUE SPACES.
006000     05  TR-SIP-LIT             PIC  X(06) VALUE 'SIPS: '.
006100     05  TR-SIP-COUNT           PIC  ZZZ9.
006200     05  TR-IE-LIT              PIC  X(06) VALUE ' IES: '.
006300     05  TR-IE-COUNT            PIC  ZZZ9.
006400     05  TR-REP-LIT             PIC  X(06) VALUE ' REPS:'.
006500     05  TR-REP-COUNT           PIC  ZZZ9.
006600     05  TR-FILE-LIT            PIC  X(07) VALUE ' FILES:'.
006700     05  TR-FILE-COUNT          PIC  ZZZZ9.
006800     05  TR-FIXITY-LIT          PIC  X(09) VALUE ' FIXITY: '.
006900     05  TR-FIXITY-COUNT        PIC  ZZZZ9.
007000     05  TR-WARN-LIT            PIC  X(09) VALUE ' WARN:   '.
007100     05  TR-WARNING-COUNT       PIC  ZZZ9.
007200     05  TR-SKIP-LIT            PIC  X(09) VALUE ' SKIPPED:'.
007300     05  TR-SKIPPED-COUNT       PIC  ZZZ9.
007400     05  TR-BYTES-LIT           PIC  X(07) VALUE ' BYTES:'.
007500     05  TR-BYTES-COUNT         PIC  ZZZZZZZZZZZ9.
007600     05  FILLER                 PIC  X(40).
