000100******************************************************************
000200* DAP assembled SIP working area.
000300* Built by DAP002 (SIP build / parse / merge), read by DAP001
000400* (collection and aggregation stages, report sections).  This
000500* is the CALL 'DAP002' USING linkage contract, so DAP001 and
000600* DAP002 COPY the identical layout.
000700*
000800* Table sizes are the shop's working maximums for one ingest
000900* run, not hard SIP limits; DAP002 logs a warning and stops
001000* adding entries to a table once its maximum is reached.
001100******************************************************************
001200 01  DAP-SIP-WORK-AREA.
001300     05  SP-RETURN-CODE         PIC  9(02) COMP.
001400         88  SP-OK                          VALUE 0.
001500         88  SP-PARSE-ERROR                 VALUE 4.
001600         88  SP-NO-FILES-GIVEN              VALUE 8.
001700     05  SP-ERROR-TEXT          PIC  X(100).
001800
001900     05  SP-SIP-ID              PIC  X(40).
002000     05  SP-SUBMIT-AGENT        PIC  X(60).
002100
002200     05  SP-FILE-COUNT          PIC  9(02) COMP.
002300     05  SP-FILE-NAME-ENTRY OCCURS 10 TIMES.
002400         10  SP-FILE-NAME       PIC  X(40).
002500
002600     05  SP-WARNING-COUNT       PIC  9(02) COMP.
002700     05  SP-SKIPPED-COUNT       PIC  9(02) COMP.
002800*    -- running byte total across every file accepted into the
002900*    -- SIP, built up one FL-SIZE-BYTES at a time by DAP002 and
003000*    -- carried back for the DAP001 run-trailer line.
003100     05  SP-TOTAL-SIZE-ABS      PIC S9(15) COMP-3 VALUE ZEROES.
003200     05  SP-WARNING-MSG-ENTRY OCCURS 50 TIMES.
003300         10  SP-WARNING-MSG     PIC  X(100).
003400
003500     05  SP-IE-COUNT            PIC  9(02) COMP.
003600     05  SP-IE-ENTRY OCCURS 10 TIMES.
003700         10  IE-ID                  PIC X(40).
003800         10  IE-ENTITY-TYPE         PIC X(20).
003900
004000         10  IE-TITLE-COUNT         PIC 9(02) COMP.
004100         10  IE-TITLE-ENTRY OCCURS 10 TIMES.
004200             15  IE-TITLE           PIC X(100).
004300
004400         10  IE-CREATOR-COUNT       PIC 9(02) COMP.
004500         10  IE-CREATOR-ENTRY OCCURS 10 TIMES.
004600             15  IE-CREATOR         PIC X(100).
004700
004800         10  IE-TYPE-COUNT          PIC 9(02) COMP.
004900         10  IE-TYPE-ENTRY OCCURS 10 TIMES.
005000             15  IE-TYPE            PIC X(100).
005100
005200         10  IE-IDENT-COUNT         PIC 9(02) COMP.
005300         10  IE-IDENT-ENTRY OCCURS 10 TIMES.
005400             15  IE-IDENT           PIC X(100).
005500
005600         10  IE-RIGHTS-COUNT        PIC 9(02) COMP.
005700         10  IE-RIGHTS-ENTRY OCCURS 10 TIMES.
005800             15  IE-RIGHTS          PIC X(100).
005900
006000         10  IE-REP-COUNT           PIC 9(02) COMP.
006100         10  IE-REP-ENTRY OCCURS 10 TIMES.
006200             15  RP-REP-ID          PIC X(20).
006300             15  RP-LABEL           PIC X(60).
006400             15  RP-USAGE-TYPE      PIC X(12).
006500
006600             15  RP-FILE-COUNT      PIC 9(02) COMP.
006700             15  RP-FILE-ENTRY OCCURS 25 TIMES.
006800                 20  FL-FILE-ID         PIC X(20).
006900                 20  FL-LABEL           PIC X(60).
007000                 20  FL-MIME-TYPE       PIC X(40).
007100                 20  FL-ORIGINAL-NAME   PIC X(60).
007200                 20  FL-ORIGINAL-PATH   PIC X(100).
007300                 20  FL-SIZE-BYTES      PIC 9(12).
007400
007500                 20  FL-FIXITY-COUNT    PIC 9(02) COMP.
007600                 20  FL-FIXITY-ENTRY OCCURS 4 TIMES.
007700                     25  FZ-FIXITY-TYPE     PIC X(10).
007800                     25  FZ-FIXITY-VALUE    PIC X(128).
007900                     25  FZ-FILE-ID         PIC X(20).
008000
008100     05  FILLER                 PIC  X(08).
